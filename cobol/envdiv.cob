000100*ENVDIV.COB
000110*SPECIAL-NAMES COMMON TO ALL ROUTE BATCH PROGRAMS.
000120*SHARED THE SAME WAY THE PAYROLL SUITE SHARES ITS OWN
000130*ENVDIV.COB - EVERY PROGRAM JUST "COPY"S THIS BLOCK.
000140*
000150*21/11/25 RGD - CREATED.
000160*03/12/25 RGD - ADDED UPSI-0 TEST SWITCH FOR RERUN MODE.
000170*
000180 SPECIAL-NAMES.
000190     C01 IS TOP-OF-FORM
000200     CLASS RT-NUMERIC-CLASS IS "0" THRU "9"
000210     CLASS RT-ALPHA-CLASS   IS "A" THRU "Z"
000220     SWITCH RT-RERUN-SWITCH IS UPSI-0
000230         ON STATUS IS RT-RERUN-ON
000240         OFF STATUS IS RT-RERUN-OFF.
