000100*WSRTMST.COB
000110*
000120*RECORD DEFINITION FOR ROUTE-MASTER FILE
000130*ACCEPTED / ENRICHED ROUTE - ONE PER TRIP
000140*HOLDS THE R1 BUSINESS FIELDS AFTER CLEANING PLUS
000150*ALL U4 COMPUTED FIELDS - BINARY RECORD, PACKED AMOUNTS
000160*THE SAME WAY PY-EMPLOYEE-RECORD PACKS ITS RATE FIELDS
000170*
000180*FILE SIZE - SEE FIELD COUNT BELOW, PADDED BY FILLER
000190*
000200*18/11/25 RGD - CREATED.
000210*25/11/25 RGD - ADDED PHONE-FMT FOR THE PRINTED REPORT.
000220*09/12/25 RGD - CALC-DISTANCE ADDED AFTER U4 HAVERSINE
000230*               RULE WRITTEN UP.
000240*
000250 01  RTM-Master-Record.
000260     03  RTM-Route-Id          pic x(10).
000270     03  RTM-Route-Date        pic x(10).
000280     03  RTM-Driver-Name       pic x(25).
000290     03  RTM-Driver-Rate       pic s9(3)v99    comp-3.
000300     03  RTM-Vehicle-Id        pic x(10).
000310     03  RTM-Vehicle-Mpg       pic 9(2)v9      comp-3.
000320     03  RTM-Customer-Name     pic x(25).
000330     03  RTM-Origin-City       pic x(20).
000340     03  RTM-Origin-State      pic xx.
000350     03  RTM-Origin-Zip        pic x(10).
000360     03  RTM-Dest-City         pic x(20).
000370     03  RTM-Dest-State        pic xx.
000380     03  RTM-Dest-Zip          pic x(10).
000390     03  RTM-Total-Miles       pic s9(5)v99    comp-3.
000400     03  RTM-Empty-Miles       pic s9(5)v99    comp-3.
000410     03  RTM-Fuel-Consumed     pic s9(4)v99    comp-3.
000420     03  RTM-Load-Weight       pic s9(6)v99    comp-3.
000430     03  RTM-Load-Type         pic x(12).
000440     03  RTM-Revenue           pic s9(7)v99    comp-3.
000450     03  RTM-Other-Costs       pic s9(5)v99    comp-3.
000460     03  RTM-Start-Time        pic x(16).
000470     03  RTM-End-Time          pic x(16).
000480     03  RTM-Sched-Hours       pic 9(2)v99     comp-3.
000490     03  RTM-Driver-Phone      pic x(14).
000500     03  RTM-Driver-Email      pic x(30).
000510     03  RTM-Status            pic x(12).
000520     03  RTM-Orig-Lat          pic s9(3)v9(4)  comp-3.
000530     03  RTM-Orig-Lon          pic s9(3)v9(4)  comp-3.
000540     03  RTM-Dest-Lat          pic s9(3)v9(4)  comp-3.
000550     03  RTM-Dest-Lon          pic s9(3)v9(4)  comp-3.
000560*
000570*COMPUTED FIELDS - SEE U4 IN THE RUN BOOK
000580*
000590     03  RTM-Total-Hours       pic s9(3)v99    comp-3.
000600     03  RTM-Avg-Speed         pic s9(3)v99    comp-3.
000610     03  RTM-Fuel-Cost         pic s9(6)v99    comp-3.
000620     03  RTM-Toll-Cost         pic s9(6)v99    comp-3.
000630     03  RTM-Maint-Cost        pic s9(6)v99    comp-3.
000640     03  RTM-Insur-Cost        pic s9(6)v99    comp-3.
000650     03  RTM-Driver-Pay        pic s9(6)v99    comp-3.
000660     03  RTM-Total-Costs       pic s9(7)v99    comp-3.
000670     03  RTM-Profit            pic s9(7)v99    comp-3.
000680     03  RTM-Profit-Margin     pic s9(3)v99    comp-3.
000690     03  RTM-Rev-Per-Mile      pic s9(3)v99    comp-3.
000700     03  RTM-Cost-Per-Mile     pic s9(3)v99    comp-3.
000710     03  RTM-Deadhead-Pct      pic s9(3)v99    comp-3.
000720     03  RTM-Fuel-Eff          pic s9(3)v99    comp-3.
000730     03  RTM-Calc-Distance     pic s9(5)v99    comp-3.
000740     03  RTM-Eff-Score         pic s9(3)v99    comp-3.
000750     03  RTM-Phone-Fmt         pic x(14).
000760     03  filler                pic x(20).
000770*
