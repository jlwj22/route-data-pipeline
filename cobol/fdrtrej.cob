000100*FDRTREJ.COB
000110*
000120*FD FOR REJECT-FILE - VALIDATION/CLEANING EXCEPTIONS (R3)
000130*
000140*19/11/25 RGD - CREATED.
000150*
000160 FD  Reject-File
000170     label records are standard
000180     record contains 100 characters.
000190     copy "wsrtrej.cob".
000200*
