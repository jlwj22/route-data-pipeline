000100*SELRTPRT.COB
000110*
000120*FILE CONTROL ENTRY FOR THE PRINTED ROUTE SUMMARY REPORT
000130*USED BY RT020 ONLY - REPORT WRITER PRINT FILE
000140*
000150*25/11/25 RGD - CREATED.
000160*
000170     select Print-File   assign to "REPORTFL"
000180                        organization is line sequential
000190                        file status is WS-Print-File-Status.
000200*
