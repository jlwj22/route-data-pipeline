000100*WSRTCON.COB
000110*
000120*CONSTANTS, ERROR MESSAGE LITERALS AND DATE/ZIP
000130*BREAKDOWN REDEFINES FOR THE ROUTE POSTING RUN (RT010)
000140*RATES BELOW ARE THE U4 DEFAULTS - CHANGE HERE ONLY,
000150*NEVER HARD-CODE A RATE IN A PARAGRAPH
000160*
000170*19/11/25 RGD - CREATED.
000180*24/11/25 RGD - ADDED WS-STATE-TABLE FOR U2 STATE CHECK.
000190*01/12/25 RGD - ADDED ZIP BREAKDOWN REDEFINE.
000200*08/12/25 RGD - DUP-KEY TABLE ENLARGED 400 TO 800 - ONE
000210*               NIGHT'S RUN OVERFLOWED IT.
000220*22/12/25 RGD - FILLER ADDED TO EVERY GROUP TO MATCH
000230*               SHOP COPYBOOK STANDARD - AUDIT FINDING.
000240*29/12/25 RGD - RT004 ADDED FOR RT020 REPORT-FILE OPEN
000250*               CHECK - RT020 COPIES THIS SAME BLOCK.
000255*09/01/26 RGD - AUDIT FINDING - RT018/RT019 WERE NEVER MOVED
000256*               BY ANY PARAGRAPH IN RT010 OR RT020 - THE U3
000257*               EMAIL/PHONE WARNING RULES ARE ALREADY COVERED
000258*               BY BB110/BB120'S OWN RT021/RT022 MESSAGES AT
000259*               CLEAN TIME, SO THE TWO DEAD LITERALS ARE
000260*               REMOVED RATHER THAN DUPLICATING THE CHECK IN
000261*               A CC0NN PARAGRAPH THAT WOULD ONLY RUN AFTER
000262*               THE FIELD WAS ALREADY BLANKED AND WARNED ON.
000263*
000270 01  RT-Rate-Block.
000280     03  RT-Fuel-Price         pic 9(3)v99     comp-3  value 3.50.
000290     03  RT-Toll-Rate          pic 9v99        comp-3  value 0.15.
000300     03  RT-Maint-Rate         pic 9v99        comp-3  value 0.08.
000310     03  RT-Insur-Rate         pic 9v99        comp-3  value 0.05.
000320     03  RT-Dflt-Mpg           pic 9(2)v9      comp-3  value 8.0.
000330     03  RT-Dflt-Rate          pic 9(3)v99     comp-3  value 25.00.
000340     03  RT-Dflt-Capacity      pic 9(6)        comp-3  value 40000.
000350     03  RT-Earth-Radius       pic 9(4)        comp    value 3956.
000360     03  filler                pic x(05).
000370*
000380 01  WS-Route-Date-Work.
000390     03  WS-Route-Date         pic x(10).
000400     03  WS-Rdate-Brk redefines WS-Route-Date.
000410         05  WS-Rdate-Yyyy     pic 9(4).
000420         05  filler            pic x.
000430         05  WS-Rdate-Mm       pic 99.
000440         05  filler            pic x.
000450         05  WS-Rdate-Dd       pic 99.
000460     03  filler                pic x(05).
000470*
000480 01  WS-Start-Time-Work.
000490     03  WS-Start-Time         pic x(16).
000500     03  WS-Stime-Brk redefines WS-Start-Time.
000510         05  WS-Stime-Yyyy     pic 9(4).
000520         05  filler            pic x.
000530         05  WS-Stime-Mm       pic 99.
000540         05  filler            pic x.
000550         05  WS-Stime-Dd       pic 99.
000560         05  filler            pic x.
000570         05  WS-Stime-Hh       pic 99.
000580         05  filler            pic x.
000590         05  WS-Stime-Mi       pic 99.
000600     03  filler                pic x(05).
000610*
000620 01  WS-End-Time-Work.
000630     03  WS-End-Time           pic x(16).
000640     03  WS-Etime-Brk redefines WS-End-Time.
000650         05  WS-Etime-Yyyy     pic 9(4).
000660         05  filler            pic x.
000670         05  WS-Etime-Mm       pic 99.
000680         05  filler            pic x.
000690         05  WS-Etime-Dd       pic 99.
000700         05  filler            pic x.
000710         05  WS-Etime-Hh       pic 99.
000720         05  filler            pic x.
000730         05  WS-Etime-Mi       pic 99.
000740     03  filler                pic x(05).
000750*
000760 01  WS-Zip-Work.
000770     03  WS-Zip                pic x(10).
000780     03  WS-Zip-Brk redefines WS-Zip.
000790         05  WS-Zip5           pic x(5).
000800         05  WS-Zip-Dash       pic x.
000810         05  WS-Zip4           pic x(4).
000820     03  filler                pic x(05).
000830*
000840*STATIC USPS TWO-LETTER STATE CODE TABLE - 50 ENTRIES
000850*HELD AS ONE LITERAL AND RE-SLICED VIA REDEFINES, SAME
000860*TRICK AS THE OLD PY-PR1-CO-STATE EDIT TABLES USED.
000870*
000880 01  WS-State-Table-Lit        pic x(100)  value
000890     "ALAKAZARCACOCTDEFLGAHIIDILINIAKSKYLAMEMDMAMIMNMSMOMTNENVNHNJ
000900-"NMNYNCNDOHOKORPARISCSDTNTXUTVTVAWAWVWIWY".
000910 01  WS-State-Table redefines WS-State-Table-Lit.
000920     03  WS-State-Code         pic xx      occurs 50
000930                                            indexed by WS-State-Ix.
000940*
000950 01  WS-Dup-Key-Table.
000960     03  WS-Dup-Key-Cnt        binary-long unsigned value zero.
000970     03  WS-Dup-Key-Entry      occurs 800  indexed by WS-Dup-Ix.
000980         05  WS-Dup-Key        pic x(79).
000990         05  filler            pic x(05).
001000     03  filler                pic x(05).
001010*
001020 01  Error-Messages.
001030     03  RT001  pic x(45)
001031         value "RT001 Cannot open ROUTES-IN - aborting run -".
001040     03  RT002  pic x(48)
001041         value "RT002 Cannot open ROUTE-MASTER - aborting run -".
001050     03  RT003  pic x(47)
001051         value "RT003 Cannot open REJECT-FILE - aborting run -".
001060     03  RT004  pic x(46)
001061         value "RT004 Cannot open REPORT-FILE - aborting run -".
001070     03  RT010  pic x(32) value "ROUTE-ID MISSING OR BLANK".
001080     03  RT011  pic x(30) value "ROUTE-DATE MISSING OR INVALID".
001090     03  RT012  pic x(28) value "TOTAL-MILES NOT NUMERIC".
001100     03  RT013  pic x(32) value "TOTAL-MILES NOT GREATER THAN 0".
001110     03  RT014  pic x(37) value "TOTAL-MILES OVER 5000 - CHECK ROUTE".
001120     03  RT015  pic x(24) value "REVENUE NOT NUMERIC".
001130     03  RT016  pic x(28) value "REVENUE NOT GREATER THAN 0".
001140     03  RT017  pic x(33) value "DRIVER-NAME LENGTH OUT OF RANGE".
001170     03  RT020  pic x(27) value "STATUS CODE NOT RECOGNISED".
001180     03  RT021  pic x(33) value "PHONE COULD NOT BE FORMATTED".
001190     03  RT022  pic x(25) value "EMAIL INVALID - BLANKED".
001200     03  RT023  pic x(24) value "ZIP INVALID - BLANKED".
001210     03  RT024  pic x(31) value "STATE CODE INVALID - BLANKED".
001220     03  RT025  pic x(27) value "DUPLICATE ROUTE DROPPED".
001230     03  RT026  pic x(39) value "NUMERIC FIELD UNCONVERTIBLE - SET ZERO".
001240     03  filler                pic x(10).
001250*
001260
