000100*WSRTTAB.COB
000110*
000120*IN-MEMORY ROLLUP TABLES FOR THE ROUTE SUMMARY REPORT
000130*(RT020) - DRIVER, VEHICLE, CUSTOMER AND DAY (CONTROL
000140*BREAK) TABLES, ALL BUILT ON THE FIRST PASS THROUGH
000150*ROUTE-MASTER AND PRINTED ON THE SECOND
000160*
000170*NO DATABASE IN THIS SHOP'S ROUTE SYSTEM - KEPT AS
000180*SEARCHED TABLES THE SAME WAY PY-PR1-RATE-NAME IS
000190*SEARCHED IN THE PAYROLL PARAMETER COPYBOOK
000200*
000210*25/11/25 RGD - CREATED.
000220*03/12/25 RGD - TABLE SIZES DOUBLED AFTER THE FIRST
000230*               FULL-VOLUME PARALLEL RUN RAN OUT OF ROOM.
000240*14/12/25 RGD - ADDED WS-DAY-TABLE FOR THE DATE CONTROL
000250*               BREAK - WAS BUILT INLINE BEFORE, NOW HELD
000260*               SO GRAND TOTALS CAN BE CROSS-CHECKED.
000270*22/12/25 RGD - FILLER ADDED TO EVERY GROUP TO MATCH
000280*               SHOP COPYBOOK STANDARD - AUDIT FINDING.
000290*29/12/25 RGD - WS-DAY-TABLE DROPPED - RT020'S DAY TOTAL
000300*               LINE NOW COMES OFF REPORT WRITER SUM/
000310*               CONTROL FOOTING, SAME AS PYRGSTR DOES ITS
000320*               FINAL TOTAL LINE.  ONE LESS TABLE TO KEEP
000330*               IN STEP WITH THE MASTER FILE.
000340*               WS-GRAND-MARGIN ADDED TO WS-GRAND-TOTALS.
000350*30/12/25 RGD - WS-DRV-ONTIME-CNT DROPPED - OPS CONFIRMED
000360*               THE RATING COLUMN ON THE DRIVER SECTION IS
000370*               EFFICIENCY/SPEED BASED, NOT AN ON-TIME %.
000375*09/01/26 RGD - AUDIT FINDING - 30/12/25 ENTRY ABOVE WAS WRONG.
000376*               RATING IS EFFICIENCY/SPEED BASED, BUT U4
000377*               DRIVER ROLLUP STILL CARRIES A SEPARATE ON-TIME
000378*               PERCENTAGE COLUMN OF ITS OWN - WS-DRV-ONTIME-CNT
000379*               PUT BACK.
000381*09/01/26 RGD - AUDIT FINDING - GRAND TOTALS HAD NO AVERAGE
000382*               MILES/REVENUE PER ROUTE, U6 SUMMARY CALLS FOR
000383*               BOTH - WS-GRAND-AVG-MILES/-REVENUE ADDED.
000384*
000390 01  WS-Driver-Table.
000400     03  WS-Drv-Cnt            binary-long unsigned value zero.
000410     03  WS-Drv-Entry          occurs 300  indexed by WS-Drv-Ix.
000420         05  WS-Drv-Name        pic x(25).
000430         05  WS-Drv-Routes      binary-long unsigned.
000440         05  WS-Drv-Miles       pic s9(7)v99    comp-3.
000450         05  WS-Drv-Revenue     pic s9(9)v99    comp-3.
000460         05  WS-Drv-Costs       pic s9(9)v99    comp-3.
000470         05  WS-Drv-Eff-Sum     pic s9(7)v99    comp-3.
000480         05  WS-Drv-Speed-Sum   pic s9(7)v99    comp-3.
000485         05  WS-Drv-OnTime-Cnt  binary-long unsigned.
000490         05  filler             pic x(05).
000500     03  filler                pic x(05).
000510*
000520 01  WS-Vehicle-Table.
000530     03  WS-Veh-Cnt            binary-long unsigned value zero.
000540     03  WS-Veh-Entry          occurs 300  indexed by WS-Veh-Ix.
000550         05  WS-Veh-Id          pic x(10).
000560         05  WS-Veh-Routes      binary-long unsigned.
000570         05  WS-Veh-Miles       pic s9(7)v99    comp-3.
000580         05  WS-Veh-Fuel        pic s9(6)v99    comp-3.
000590         05  WS-Veh-Weight      pic s9(9)v99    comp-3.
000600         05  filler             pic x(05).
000610     03  filler                pic x(05).
000620*
000630 01  WS-Customer-Table.
000640     03  WS-Cus-Cnt            binary-long unsigned value zero.
000650     03  WS-Cus-Entry          occurs 300  indexed by WS-Cus-Ix.
000660         05  WS-Cus-Name        pic x(25).
000670         05  WS-Cus-Routes      binary-long unsigned.
000680         05  WS-Cus-Revenue     pic s9(9)v99    comp-3.
000690         05  WS-Cus-Miles       pic s9(7)v99    comp-3.
000700         05  filler             pic x(05).
000710     03  filler                pic x(05).
000720*
000730 01  WS-Grand-Totals.
000740     03  WS-Grand-Routes       binary-long unsigned value zero.
000750     03  WS-Grand-Miles        pic s9(9)v99    comp-3  value zero.
000760     03  WS-Grand-Revenue      pic s9(9)v99    comp-3  value zero.
000770     03  WS-Grand-Costs        pic s9(9)v99    comp-3  value zero.
000780     03  WS-Grand-Profit       pic s9(9)v99    comp-3  value zero.
000790     03  WS-Grand-Margin       pic s9(3)v99    comp-3  value zero.
000795     03  WS-Grand-Avg-Miles    pic s9(7)v99    comp-3  value zero.
000796     03  WS-Grand-Avg-Revenue  pic s9(9)v99    comp-3  value zero.
000800     03  filler                pic x(05).
000810*
000820 01  WS-Financial-Summary.
000830     03  WS-Fin-Revenue        pic s9(9)v99    comp-3  value zero.
000840     03  WS-Fin-Fuel-Cost      pic s9(9)v99    comp-3  value zero.
000850     03  WS-Fin-Driver-Pay     pic s9(9)v99    comp-3  value zero.
000860     03  WS-Fin-Other-Cost     pic s9(9)v99    comp-3  value zero.
000870     03  WS-Fin-Total-Cost     pic s9(9)v99    comp-3  value zero.
000880     03  WS-Fin-Gross-Profit   pic s9(9)v99    comp-3  value zero.
000890     03  WS-Fin-Margin         pic s9(3)v99    comp-3  value zero.
000900     03  WS-Fin-Rev-Per-Mile   pic s9(3)v99    comp-3  value zero.
000910     03  WS-Fin-Cost-Per-Mile  pic s9(3)v99    comp-3  value zero.
000920     03  filler                pic x(05).
000930*
