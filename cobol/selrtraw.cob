000100*SELRTRAW.COB
000110*
000120*FILE CONTROL ENTRY FOR THE RAW PARTNER ROUTE FEED
000130*LINE SEQUENTIAL TEXT FILE - ONE RECORD PER ROUTE
000140*
000150*18/11/25 RGD - CREATED.
000160*
000170     select Routes-In  assign to "ROUTESIN"
000180                        organization is line sequential
000190                        file status is WS-Routes-In-Status.
000200*
