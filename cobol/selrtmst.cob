000100*SELRTMST.COB
000110*
000120*FILE CONTROL ENTRY FOR THE ENRICHED ROUTE MASTER OUTPUT FILE -
000130*FIXED-LENGTH SEQUENTIAL, NOT LINE SEQUENTIAL LIKE THE OTHER
000140*THREE - WSRTMST.COB PACKS COMP-3 FIELDS INTO THE RECORD AND
000150*THOSE BINARY BYTES HAVE NO BUSINESS INSIDE A NEWLINE-DELIMITED
000151*TEXT FILE.  ONE RECORD PER ACCEPTED ROUTE.
000160*
000161*18/11/25 RGD - CREATED.
000162*09/01/26 RGD - AUDIT FINDING - ORGANIZATION WAS LINE SEQUENTIAL,
000163*          SAME AS THE TEXT FILES - CHANGED TO PLAIN SEQUENTIAL
000164*          SO THE COMP-3 FIELDS IN WSRTMST.COB DON'T RISK A
000165*          STRAY NEWLINE BYTE SPLITTING A RECORD.
000170     select Route-Master assign to "ROUTEMST"
000180                        organization is sequential
000190                        file status is WS-Route-Master-Status.
000200*
