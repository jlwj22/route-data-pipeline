000100*WSRTREJ.COB
000110*
000120*RECORD DEFINITION FOR REJECT-FILE
000130*ONE RECORD PER VALIDATION/CLEANING EXCEPTION -
000140*SEVERAL MAY BE WRITTEN FOR THE SAME ROUTE-ID
000150*LINE SEQUENTIAL - TEXT, SAME AS ROUTES-IN
000160*
000170*FILE SIZE 100 BYTES (92 DATA + 8 FILLER)
000180*
000190*19/11/25 RGD - CREATED.
000200*26/11/25 RGD - ERR-MESSAGE WIDENED 40 TO 60 ON REQUEST
000210*               OF OPS - SOME U2/U3 TEXT WAS TRUNCATING.
000220*
000230 01  RTJ-Reject-Record.
000240     03  RTJ-Route-Id          pic x(10).
000250     03  RTJ-Err-Field         pic x(15).
000260     03  RTJ-Err-Severity      pic x(7).
000270     03  RTJ-Err-Message       pic x(60).
000280     03  filler                pic x(8).
000290*
