000100*SELRTREJ.COB
000110*
000120*FILE CONTROL ENTRY FOR THE VALIDATION/CLEANING REJECT FILE
000130*LINE SEQUENTIAL TEXT FILE - ONE RECORD PER EXCEPTION
000140*
000150*19/11/25 RGD - CREATED.
000160*
000170     select Reject-File  assign to "REJECTFL"
000180                        organization is line sequential
000190                        file status is WS-Reject-File-Status.
000200*
