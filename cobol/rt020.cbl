000100*RT020.CBL
000110*
000120*NIGHTLY ROUTE SUMMARY REPORT - SECOND AND LAST STEP OF THE
000130*ROUTE POSTING RUN.  RT010 MUST HAVE COMPLETED FIRST - THIS
000140*PROGRAM READS THE ROUTE-MASTER FILE RT010 WROTE, IN ROUTE-
000150*DATE ORDER, AND THE REJECT-FILE RT010 WROTE ALONGSIDE IT.
000160*
000170*BUILDS DRIVER, VEHICLE AND CUSTOMER ROLLUP TABLES AS IT
000180*READS, PRINTS THE DETAIL SECTION WITH A DAY TOTAL LINE ON
000190*EVERY ROUTE-DATE BREAK (REPORT WRITER CONTROL FOOTING), THEN
000200*AT END OF FILE PRINTS THE DRIVER/VEHICLE/CUSTOMER SECTIONS,
000210*THE FINANCIAL SUMMARY AND THE GRAND TOTALS ON A SECOND RD
000220*TIED TO THE SAME PRINT FILE.
000230*
000240*JCL STEP SEQUENCE - SEE THE RUN BOOK:
000250*     STEP 1  RT010   (POSTING RUN)
000260*     STEP 2  RT020   (THIS PROGRAM - REPORT RUN)
000270*
000280*CHANGE LOG                                                       RT020000
000290*                                                                 RT020001
000300*20/03/93 KLM - CREATED - FIRST CUT, DRIVER SECTION ONLY.         RT020002
000310*02/04/93 KLM - VEHICLE AND CUSTOMER SECTIONS ADDED.              RT020003
000320*19/05/93 RGD - FINANCIAL SUMMARY SECTION ADDED PER THE           RT020004
000330*          OPS REQUEST FOR A SINGLE-PAGE MONEY RECAP.             RT020005
000340*11/08/94 KLM - DAY TOTAL LINE NOW A CONTROL FOOTING ON           RT020006
000350*          ROUTE-DATE INSTEAD OF A HAND-ROLLED BREAK TEST -       RT020007
000360*          ONE LESS THING TO GET WRONG AFTER A RE-RUN.            RT020008
000370*14/02/95 RGD - GRAND TOTALS SECTION ADDED, TIES OUT TO           RT020009
000380*          RT010'S DISPLAYED STATISTICS - OPS WAS CROSS           RT020010
000390*          CHECKING BY HAND BEFORE THIS.                          RT020011
000400*21/09/98 KLM - Y2K REMEDIATION - ROUTE-DATE AND ALL DATE         RT020012
000410*          FIELDS ALREADY CARRY A 4-DIGIT YEAR ON THIS RUN,       RT020013
000420*          CONFIRMED AGAINST RT010'S WSRTCON.COB BREAKDOWN -      RT020014
000430*          NO PROGRAM CHANGE REQUIRED, LOGGED FOR THE AUDIT.      RT020015
000440*14/01/99 KLM - Y2K SIGN-OFF - SEE RT010 FOR THE FULL NOTE.       RT020016
000450*          THIS PROGRAM HOLDS NO 2-DIGIT YEAR FIELDS.             RT020017
000460*06/06/01 RGD - RUN STATISTICS BLOCK ADDED TO GRAND TOTALS -      RT020018
000470*          RE-DERIVED FROM REJECT-FILE SINCE THIS PROGRAM         RT020019
000480*          RUNS AS ITS OWN JOB STEP AND DOES NOT SHARE RT010'S    RT020020
000490*          WORKING STORAGE.                                       RT020021
000500*17/03/08 RGD - UTILIZATION PERCENT ON THE VEHICLE SECTION        RT020022
000510*          WAS SHOWING BLANK FOR AN ALL-ZERO-WEIGHT VEHICLE -     RT020023
000520*          GUARD ADDED, REQUEST 3012.                             RT020024
000530*08/12/25 RGD - RE-CUT AGAINST THE REWRITTEN WSRTTAB.COB -        RT020025
000540*          DAY TABLE REMOVED THERE, REPORT WRITER SUM TAKES       RT020026
000550*          OVER THE DAY TOTAL LINE.                               RT020027
000560*29/12/25 RGD - FILLER/REDEFINES AUDIT PASS, SAME AS RT010.       RT020028
000570*09/01/26 RGD - AUDIT FINDING - DAY TOTAL ON THE DETAIL PASS      RT020029
000580*          ONLY BREAKS CLEAN WHEN ROUTE-MASTER IS PHYSICALLY      RT020030
000590*          IN ROUTE-DATE ORDER - RT010 WRITES IT IN ARRIVAL       RT020031
000600*          ORDER.  ADDED AA005-SORT-MASTER AHEAD OF THE OPEN      RT020032
000610*          TO SORT ROUTE-MASTER INTO SORTED-MASTER FIRST - SEE    RT020033
000620*          REQUEST 6120.                                          RT020034
000630*09/01/26 RGD - DRIVER SECTION ON-TIME % COLUMN RESTORED - SEE    RT020035
000640*          WSRTTAB.COB CHANGE LOG, 30/12/25 ENTRY WAS WRONG.      RT020036
000650*09/01/26 RGD - AUDIT FINDING - GRAND TOTALS HAD NO AVG MILES/    RT020037
000660*          REVENUE PER ROUTE, U6 SUMMARY CALLS FOR BOTH -         RT020038
000670*          ADDED TO CC050.                                        RT020039
000680*
000690 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.              RT020.
000710 AUTHOR.                  K L MERCER.
000720 INSTALLATION.            CASCADE FREIGHT SYSTEMS - DATA CENTER.
000730 DATE-WRITTEN.            03/20/93.
000740 DATE-COMPILED.
000750 SECURITY.                COMPANY CONFIDENTIAL.
000760
000770 ENVIRONMENT DIVISION.
000780 CONFIGURATION SECTION.
000790 SOURCE-COMPUTER.         IBM-370.
000800 OBJECT-COMPUTER.         IBM-370.
000810 COPY "ENVDIV.COB".
000820
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850 COPY "SELRTMST.COB".
000860 COPY "SELRTREJ.COB".
000870 COPY "SELRTPRT.COB".
000880*
000890*RT020 SORTS ROUTE-MASTER INTO ROUTE-DATE ORDER BEFORE THE
000900*REPORT PASS - RTM RECORDS REACH THIS STEP IN ARRIVAL ORDER
000910*OUT OF RT010, BUT THE DAY-TOTAL CONTROL FOOTING ONLY BREAKS
000920*CLEANLY WHEN THE INPUT IS PHYSICALLY IN DATE ORDER - SEE
000930*REQUEST 6120.
000940*
000950     SELECT Sort-Work-File  ASSIGN TO "SORTWORK".
000960     SELECT Sorted-Master   ASSIGN TO "RTMSRTD"
000970         ORGANIZATION IS SEQUENTIAL
000980         FILE STATUS IS WS-Sorted-Master-Status.
000990
001000 DATA DIVISION.
001010 FILE SECTION.
001020 COPY "FDRTMST.COB".
001030 COPY "FDRTREJ.COB".
001040*
001050 SD  Sort-Work-File.
001060 01  SRW-Sort-Record.
001070     COPY "WSRTMST.COB" REPLACING ==RTM-== BY ==SRW-==.
001080*
001090 FD  Sorted-Master
001100     LABEL RECORDS ARE STANDARD.
001110 01  SRT-Master-Record.
001120     COPY "WSRTMST.COB" REPLACING ==RTM-== BY ==SRT-==.
001130*
001140*PRINT-FILE CARRIES BOTH REPORT WRITER RD'S - THE DETAIL/
001150*DAY-BREAK REPORT AND THE AGGREGATE SECTIONS REPORT.  NO
001160*RECORD DESCRIPTION IS CODED HERE - RW BUILDS ITS OWN FROM
001170*THE REPORT SECTION BELOW.
001180*
001190 FD  Print-File
001200     LABEL RECORDS ARE OMITTED
001210     REPORTS ARE Route-Detail-Report
001220                 Route-Summary-Report.
001230
001240 WORKING-STORAGE SECTION.
001250*-----------------------
001260 77  Prog-Name               pic x(16) value "RT020 (2.1.04)".
001270*
001280*FILE STATUS KEYS
001290*
001300 01  WS-File-Statuses.
001310     03  WS-Route-Master-Status  pic xx      value "00".
001320     03  WS-Sorted-Master-Status pic xx      value "00".
001330     03  WS-Reject-File-Status   pic xx      value "00".
001340     03  WS-Print-File-Status    pic xx      value "00".
001350     03  filler                  pic x(05).
001360*
001370*RUN SWITCHES - ONE EOF SWITCH PER INPUT FILE, REJECT-FILE
001380*IS FULLY CONSUMED BEFORE THE MASTER-FILE PASS BEGINS
001390*
001400 01  WS-Switches.
001410     03  WS-Mst-Eof-Switch       pic x       value "N".
001420         88  WS-Mst-Eof          value "Y".
001430     03  WS-Rej-Eof-Switch       pic x       value "N".
001440         88  WS-Rej-Eof          value "Y".
001450     03  WS-Drv-Found-Switch     pic x       value "N".
001460         88  WS-Drv-Found        value "Y".
001470     03  WS-Veh-Found-Switch     pic x       value "N".
001480         88  WS-Veh-Found        value "Y".
001490     03  WS-Cus-Found-Switch     pic x       value "N".
001500         88  WS-Cus-Found        value "Y".
001510     03  filler                  pic x(05).
001520*
001530*RUN STATISTICS - RE-DERIVED FROM REJECT-FILE SINCE THIS IS
001540*A SEPARATE JOB STEP FROM RT010 - SEE REQUEST 3912 NOTES
001550*
001560 01  WS-Run-Stats.
001570     03  WS-Stat-Read-Cnt        binary-long unsigned value zero.
001580     03  WS-Stat-Accept-Cnt      binary-long unsigned value zero.
001590     03  WS-Stat-Reject-Cnt      binary-long unsigned value zero.
001600     03  WS-Stat-Warn-Cnt        binary-long unsigned value zero.
001610     03  WS-Stat-Dup-Cnt         binary-long unsigned value zero.
001620     03  filler                  pic x(05).
001630*
001640*REPORT WRITER SUM WORK - SET JUST BEFORE EACH GENERATE OF
001650*RDR-DETAIL SO THE DAY-TOTAL CONTROL FOOTING CAN SUM THEM.
001660*WS-RPT-ONE IS THE OLD PY-PR1 TRICK FOR COUNTING RECORDS
001670*THROUGH A CONTROL BREAK WITHOUT A SEPARATE COUNTER FIELD.
001680*
001690 01  WS-Rpt-Sum-Work.
001700     03  WS-Rpt-One              pic 9          comp  value 1.
001710     03  WS-Day-Cost-Calc         pic s9(7)v99   comp-3.
001720     03  WS-Day-Profit-Calc       pic s9(7)v99   comp-3.
001730     03  filler                  pic x(05).
001740*
001750*SCRATCH FOR THE AGGREGATE SECTIONS - AVERAGES/RATIOS ARE
001760*COMPUTED HERE THEN SOURCED BY THE REPORT LINE, RW CANNOT
001770*SOURCE AN EXPRESSION DIRECTLY.
001780*
001790 01  WS-Rpt-Calc-Work.
001800     03  WS-Rpt-Drv-Speed         pic s9(3)v99   comp-3.
001810     03  WS-Rpt-Drv-Eff           pic s9(3)v99   comp-3.
001820     03  WS-Rpt-Drv-Rating        pic s9(3)v99   comp-3.
001830     03  WS-Rpt-Drv-OnTime-Pct    pic s9(3)v99   comp-3.
001840     03  WS-Rpt-Veh-Mpg           pic s9(3)v99   comp-3.
001850     03  WS-Rpt-Veh-Util          pic s9(3)v99   comp-3.
001860     03  WS-Rpt-Cus-Avg-Rev       pic s9(7)v99   comp-3.
001870     03  WS-Rpt-Cus-Rev-Mile      pic s9(3)v99   comp-3.
001880     03  filler                  pic x(05).
001890 01  WS-Rpt-Calc-Redef redefines WS-Rpt-Calc-Work.
001900     03  filler                  pic x(31).
001910*
001920*SECTION BANNER AND GENERIC LABEL/VALUE SCRATCH - ONE SET OF
001930*REPORT LINES SERVES ALL OF THE FINANCIAL SUMMARY, GRAND
001940*TOTAL AND RUN STATISTICS LINES, EACH JUST MOVES ITS OWN
001950*LABEL AND VALUE IN FIRST, SAME AS PYRGSTR'S WS-EVAL-MSG.
001960*
001970 01  WS-Rpt-Label-Work.
001980     03  WS-Sect-Title            pic x(50)  value spaces.
001990     03  WS-Col-Head-Text         pic x(100) value spaces.
002000     03  WS-Lbl-Amt-Text          pic x(30)  value spaces.
002010     03  WS-Lbl-Amt-Value         pic s9(9)v99 comp-3.
002020     03  WS-Lbl-Pct-Text          pic x(30)  value spaces.
002030     03  WS-Lbl-Pct-Value         pic s9(3)v99 comp-3.
002040     03  WS-Lbl-Num-Text          pic x(30)  value spaces.
002050     03  WS-Lbl-Num-Value         binary-long unsigned.
002060     03  filler                   pic x(05).
002070*
002080 01  WS-Run-Date-Work.
002090     03  WS-Run-Date              pic 9(8).
002100     03  WS-Run-Date-Brk redefines WS-Run-Date.
002110         05  WS-Run-Yyyy          pic 9(4).
002120         05  WS-Run-Mm            pic 99.
002130         05  WS-Run-Dd            pic 99.
002140     03  WS-Run-Date-Disp         pic x(10)  value spaces.
002150     03  filler                   pic x(05).
002160*
002170 COPY "WSRTTAB.COB".
002180 COPY "WSRTCON.COB".
002190
002200 LINKAGE SECTION.
002210*NO PARAMETERS - RT020 IS A STANDALONE JCL/SHELL STEP, RUN
002220*AFTER RT010 IN THE SAME NIGHTLY STREAM.
002230
002240 REPORT SECTION.
002250*
002260*RD 1 - DETAIL SECTION WITH THE ROUTE-DATE DAY BREAK.
002270*
002280 RD  Route-Detail-Report
002290     CONTROL            RTM-Route-Date
002300     PAGE LIMIT          60
002310     HEADING             1
002320     FIRST DETAIL        7
002330     LAST DETAIL         58.
002340
002350 01  RDR-Page-Head     TYPE PAGE HEADING.
002360     03  line  1.
002370         05  col  40   pic x(30)  value
002380                       "CASCADE FREIGHT SYSTEMS".
002390         05  col 100   pic x(11)  value "RUN DATE - ".
002400         05  col 111   pic x(10)  source WS-Run-Date-Disp.
002410     03  line  2.
002420         05  col  30   pic x(45)  value
002430                       "NIGHTLY ROUTE SUMMARY - DETAIL SECTION".
002440         05  col 120   pic x(5)   value "PAGE ".
002450         05  col 126   pic zzz9   source Page-Counter.
002460     03  line  4.
002470         05  col   1   pic x(8)   value "ROUTE ID".
002480         05  col  12   pic x(4)   value "DATE".
002490         05  col  23   pic x(6)   value "DRIVER".
002500         05  col  44   pic x(7)   value "VEHICLE".
002510         05  col  55   pic x(8)   value "CUSTOMER".
002520         05  col  78   pic x(5)   value "MILES".
002530         05  col  89   pic x(7)   value "REVENUE".
002540         05  col 103   pic x(6)   value "PROFIT".
002550         05  col 118   pic x(6)   value "STATUS".
002560
002570 01  RDR-Detail       TYPE DETAIL   LINE + 1.
002580     03  col   1      pic x(10)        source RTM-Route-Id.
002590     03  col  12      pic x(10)        source RTM-Route-Date.
002600     03  col  23      pic x(20)        source RTM-Driver-Name.
002610     03  col  44      pic x(10)        source RTM-Vehicle-Id.
002620     03  col  55      pic x(20)        source RTM-Customer-Name.
002630     03  col  77      pic zz,zz9.99    source RTM-Total-Miles.
002640     03  col  89      pic $$$,$$9.99   source RTM-Revenue.
002650     03  col 102      pic $$$,$$9.99-  source RTM-Profit.
002660     03  col 118      pic x(12)        source RTM-Status.
002670
002680 01  RDR-Day-Foot     TYPE CONTROL FOOTING RTM-Route-Date
002690                      LINE + 2.
002700     03  col   1      pic x(20)        value "*** DAY TOTAL ***".
002710     03  col  23      pic zzz9         sum WS-Rpt-One.
002720     03  col  77      pic zz,zz9.99    sum RTM-Total-Miles.
002730     03  col  89      pic $$$,$$9.99   sum RTM-Revenue.
002740     03  col 102      pic $$$,$$9.99   sum WS-Day-Cost-Calc.
002750     03  col 115      pic $$$,$$9.99-  sum WS-Day-Profit-Calc.
002760
002770*
002780*RD 2 - AGGREGATE SECTIONS, DRIVEN ENTIRELY BY GENERATE CALLS
002790*FROM THE PROCEDURE DIVISION AFTER THE MASTER FILE PASS ENDS -
002800*NO NATURAL SOURCE RECORD SO THE ONLY CONTROL LEVEL NEEDED
002810*IS FINAL.
002820*
002830 RD  Route-Summary-Report
002840     CONTROL FINAL
002850     PAGE LIMIT          60
002860     HEADING             1
002870     FIRST DETAIL        4
002880     LAST DETAIL         58.
002890
002900 01  RSR-Page-Head     TYPE PAGE HEADING.
002910     03  line  1.
002920         05  col  30   pic x(50)  value
002930                   "NIGHTLY ROUTE SUMMARY - AGGREGATE SECTIONS".
002940         05  col 120   pic x(5)   value "PAGE ".
002950         05  col 126   pic zzz9   source Page-Counter.
002960
002970 01  RSR-Sect-Head     TYPE DETAIL   LINE + 2.
002980     03  col   1       pic x(50)     source WS-Sect-Title.
002990
003000 01  RSR-Col-Head      TYPE DETAIL   LINE + 1.
003010     03  col   1       pic x(100)    source WS-Col-Head-Text.
003020
003030 01  RSR-Driver-Detail TYPE DETAIL   LINE + 1.
003040     03  col   1       pic x(25)     source WS-Drv-Name.
003050     03  col  28       pic zzz9      source WS-Drv-Routes.
003060     03  col  34       pic zz,zz9.99 source WS-Drv-Miles.
003070     03  col  46       pic $$$,$$9.99 source WS-Drv-Revenue.
003080     03  col  59       pic zz9.99    source WS-Rpt-Drv-Speed.
003090     03  col  67       pic zz9.99    source WS-Rpt-Drv-Eff.
003100     03  col  75       pic zz9.99    source WS-Rpt-Drv-Rating.
003110     03  col  83       pic zz9.99    source WS-Rpt-Drv-OnTime-Pct.
003120
003130 01  RSR-Vehicle-Detail TYPE DETAIL  LINE + 1.
003140     03  col   1       pic x(10)     source WS-Veh-Id.
003150     03  col  13       pic zzz9      source WS-Veh-Routes.
003160     03  col  19       pic zz,zz9.99 source WS-Veh-Miles.
003170     03  col  31       pic zzz9.99   source WS-Veh-Fuel.
003180     03  col  41       pic zz9.99    source WS-Rpt-Veh-Mpg.
003190     03  col  49       pic zz9.99-   source WS-Rpt-Veh-Util.
003200
003210 01  RSR-Customer-Detail TYPE DETAIL LINE + 1.
003220     03  col   1       pic x(25)     source WS-Cus-Name.
003230     03  col  28       pic zzz9      source WS-Cus-Routes.
003240     03  col  34       pic zz,zz9.99 source WS-Cus-Miles.
003250     03  col  46       pic $$$,$$9.99 source WS-Cus-Revenue.
003260     03  col  59       pic $$$,$$9.99 source WS-Rpt-Cus-Avg-Rev.
003270     03  col  72       pic $$9.99    source WS-Rpt-Cus-Rev-Mile.
003280
003290 01  RSR-Label-Amt     TYPE DETAIL   LINE + 1.
003300     03  col   3       pic x(30)      source WS-Lbl-Amt-Text.
003310     03  col  35       pic $$$$,$$9.99 source WS-Lbl-Amt-Value.
003320
003330 01  RSR-Label-Pct     TYPE DETAIL   LINE + 1.
003340     03  col   3       pic x(30)      source WS-Lbl-Pct-Text.
003350     03  col  35       pic zz9.99     source WS-Lbl-Pct-Value.
003360
003370 01  RSR-Label-Num     TYPE DETAIL   LINE + 1.
003380     03  col   3       pic x(30)      source WS-Lbl-Num-Text.
003390     03  col  35       pic zzz,zz9   source WS-Lbl-Num-Value.
003400
003410 PROCEDURE DIVISION.
003420
003430 AA000-Main.
003440*    SORT FIRST, THEN TALLY THE REJECT FILE, THEN PRIME THE
003450*    MASTER READ, BEFORE RD 1 (THE DAY-BY-DAY DETAIL REPORT) IS
003460*    EVEN OPENED - ALL THREE ARE ONE-TIME SETUP STEPS THAT HAVE
003470*    TO BE DONE BEFORE THE FIRST GENERATE CAN FIRE.
003480     PERFORM AA005-Sort-Master THRU AA005-Exit.
003490     PERFORM AA010-Open-Files.
003500     PERFORM AA020-Tally-Rejects THRU AA020-Exit.
003510     PERFORM AA030-Read-Master.
003520     INITIATE Route-Detail-Report.
003530*    RD 1 FIRES ONE DETAIL LINE PER ROUTE AND ONE CONTROL
003540*    FOOTING PER ROUTE-DATE BREAK, BOTH DRIVEN OFF AA050 BELOW.
003550     PERFORM AA050-Build-And-Print THRU AA050-Exit
003560             UNTIL WS-Mst-Eof.
003570     TERMINATE Route-Detail-Report.
003580*    RD 2 (THE SUMMARY REPORT) IS A SEPARATE REPORT WRITER
003590*    DEFINITION THAT ONLY STARTS ONCE EVERY ROUTE HAS BEEN
003600*    ROLLED INTO THE BB0NN TABLES - SEE THE AA090 BANNER BELOW.
003610     PERFORM AA090-Print-Summary-Report.
003620     PERFORM AA095-Close-Files.
003630     STOP RUN.
003640
003650*
003660*SORTS ROUTE-MASTER INTO ROUTE-DATE ORDER AHEAD OF THE REPORT
003670*PASS - SORT OPENS/READS/CLOSES ROUTE-MASTER ITSELF (USING)
003680*AND OPENS/WRITES/CLOSES SORTED-MASTER ITSELF (GIVING), SO
003690*NEITHER FILE IS TOUCHED BY AA010-OPEN-FILES BELOW.
003700*
003710 AA005-Sort-Master.
003720     SORT Sort-Work-File
003730         ON ASCENDING KEY SRW-Route-Date
003740         USING Route-Master
003750         GIVING Sorted-Master.
003760 AA005-Exit.
003770     EXIT.
003780
003790*OPEN ROUTE-MASTER'S SORTED OUTPUT AND REJECT-FILE INPUT,
003800*PRINT-FILE OUTPUT.  A BAD STATUS ON ANY ONE ABORTS THE STEP -
003810*NO PARTIAL REPORT IS EVER WRITTEN.
003820*
003830 AA010-Open-Files.
003840*    RUN-DATE STAMPS THE PAGE HEADING ONLY - IT IS NOT THE SAME
003850*    DATE AS ANY INDIVIDUAL RTM-ROUTE-DATE ON THE REPORT, JUST
003860*    THE NIGHT THIS STEP HAPPENED TO RUN.
003870     ACCEPT WS-Run-Date FROM DATE YYYYMMDD.
003880*    SORTED-MASTER, NOT ROUTE-MASTER - AA005 ABOVE ALREADY
003890*    PRODUCED IT, THIS OPEN IS THE READ SIDE OF THAT SORT.
003900     OPEN INPUT  Sorted-Master.
003910     IF WS-Sorted-Master-Status NOT = "00"
003920         DISPLAY RT002
003930         STOP RUN
003940     END-IF.
003950*    REJECT-FILE IS READ HERE, NOT WRITTEN - RT020 ONLY EVER
003960*    CONSUMES IT TO REBUILD THE RUN STATISTICS BLOCK, SEE AA020.
003970     OPEN INPUT  Reject-File.
003980     IF WS-Reject-File-Status NOT = "00"
003990         DISPLAY RT003
004000         STOP RUN
004010     END-IF.
004020     OPEN OUTPUT Print-File.
004030     IF WS-Print-File-Status NOT = "00"
004040         DISPLAY RT004
004050         STOP RUN
004060     END-IF.
004070 AA010-Exit.
004080     EXIT.
004090
004100*
004110*FULL READ PASS OVER REJECT-FILE, BEFORE ROUTE-MASTER IS EVEN
004120*TOUCHED - CLASSIFIES EACH REJECT ROW BY SEVERITY, AND SPLITS
004130*THE WARNING ROWS BETWEEN DUPLICATES AND PLAIN FIELD WARNINGS
004140*BY MATCHING THE MESSAGE TEXT AGAINST RT025 - THIS IS HOW RT020
004150*REBUILDS RT010'S RUN STATISTICS WITHOUT SHARING ITS STORAGE.
004160*
004170 AA020-Tally-Rejects.
004180*    THE GO TO BELOW LOOPS THIS PARAGRAPH BACK ON ITSELF UNTIL
004190*    EOF - PLAIN GO-TO-DRIVEN READ LOOP, THE SAME SHAPE AS
004200*    RT010'S AA020-READ-ROUTE/AA050-NEXT PAIR, JUST FOLDED INTO
004210*    ONE PARAGRAPH SINCE THERE IS NO PER-RECORD WORK TO SPLIT OUT.
004220     READ Reject-File
004230         AT END
004240             SET WS-Rej-Eof TO TRUE
004250             GO TO AA020-Exit
004260     END-READ.
004270*    ERROR ROWS AND WARNING ROWS WERE WRITTEN BY DIFFERENT
004280*    CC090/CC091 PARAGRAPHS BACK IN RT010 - RTJ-ERR-SEVERITY IS
004290*    HOW THIS PASS TELLS THEM APART WITHOUT RE-READING ANY OF
004300*    RT010'S OWN VALIDATION LOGIC.
004310     IF RTJ-Err-Severity = "ERROR"
004320         ADD 1 TO WS-Stat-Reject-Cnt
004330     ELSE
004340*    A WARNING ROW WHOSE MESSAGE TEXT MATCHES RT025 CAME FROM
004350*    BB160'S DUPLICATE CHECK, NOT A FIELD-LEVEL CC0NN RULE -
004360*    SPLIT OUT SO THE RUN STATISTICS DISTINGUISH THE TWO.
004370         IF RTJ-Err-Message = RT025
004380             ADD 1 TO WS-Stat-Dup-Cnt
004390         ELSE
004400             ADD 1 TO WS-Stat-Warn-Cnt
004410         END-IF
004420     END-IF.
004430     GO TO AA020-Tally-Rejects.
004440 AA020-Exit.
004450     EXIT.
004460
004470*
004480*PRIMER READ OF SORTED-MASTER (ROUTE-MASTER IN ROUTE-DATE
004490*ORDER) - EVERY RECORD REACHING THIS FILE WAS ALREADY ACCEPTED
004500*BY RT010, SO EVERY READ HERE IS ONE MORE ACCEPTED ROUTE
004510*TOWARDS THE RUN STATISTICS BLOCK.  THE SORTED RECORD IS MOVED
004520*STRAIGHT INTO RTM-MASTER-RECORD SO EVERY OTHER PARAGRAPH IN
004530*THIS PROGRAM CAN GO ON USING THE RTM- NAMES UNCHANGED.
004540*
004550 AA030-Read-Master.
004560     READ Sorted-Master
004570         AT END
004580             SET WS-Mst-Eof TO TRUE
004590     NOT AT END
004600             MOVE SRT-Master-Record TO RTM-Master-Record
004610             ADD 1 TO WS-Stat-Accept-Cnt
004620     END-READ.
004630
004640*
004650*MAIN BUILD LOOP - ROLLS EACH ROUTE-MASTER RECORD INTO THE
004660*DRIVER/VEHICLE/CUSTOMER TABLES, SETS UP THE REPORT WRITER SUM
004670*WORK FIELDS, PRINTS THE DETAIL LINE (RW FIRES THE DAY-TOTAL
004680*CONTROL FOOTING ON ITS OWN WHEN ROUTE-DATE CHANGES), THEN
004690*READS THE NEXT RECORD.
004700*
004710 AA050-Build-And-Print.
004720     PERFORM BB010-Accum-Driver THRU BB010-Exit.
004730     PERFORM BB020-Accum-Vehicle THRU BB020-Exit.
004740     PERFORM BB030-Accum-Customer THRU BB030-Exit.
004750     PERFORM BB040-Accum-Grand THRU BB040-Exit.
004760     COMPUTE WS-Day-Cost-Calc = RTM-Total-Costs.
004770     COMPUTE WS-Day-Profit-Calc = RTM-Profit.
004780     GENERATE RDR-Detail.
004790     PERFORM AA030-Read-Master.
004800 AA050-Exit.
004810     EXIT.
004820
004830*
004840*DRIVER ROLLUP - SEARCH FOR AN EXISTING ENTRY BY NAME, ADD A
004850*NEW ONE IF NOT FOUND, SAME LOOKUP-OR-INSERT IDIOM AS RT010'S
004860*BB140-CLEAN-STATE STATE-CODE SEARCH.
004870*
004880 BB010-Accum-Driver.
004890*    SEARCH IS A SERIAL SCAN OF WHATEVER PORTION OF WS-DRV-
004900*    ENTRY IS ALREADY IN USE - THE TABLE IS NOT KEPT IN ANY
004910*    SORTED ORDER, SO THIS IS A LINEAR LOOKUP, NOT A BINARY ONE.
004920     SET WS-Drv-Found-Switch TO "N".
004930     SET WS-Drv-Ix TO 1.
004940     SEARCH WS-Drv-Entry
004950         AT END
004960             NEXT SENTENCE
004970         WHEN WS-Drv-Name(WS-Drv-Ix) = RTM-Driver-Name
004980             SET WS-Drv-Found-Switch TO "Y"
004990     END-SEARCH.
005000*    A MISS INSERTS A NEW ROW AT THE NEXT FREE SLOT - WS-DRV-IX
005010*    IS LEFT POINTING AT THAT ROW (NEW OR FOUND) FOR THE ADDS
005020*    BELOW EITHER WAY.
005030     IF NOT WS-Drv-Found
005040         ADD 1 TO WS-Drv-Cnt
005050         SET WS-Drv-Ix TO WS-Drv-Cnt
005060         MOVE RTM-Driver-Name TO WS-Drv-Name(WS-Drv-Ix)
005070     END-IF.
005080     ADD 1                TO WS-Drv-Routes(WS-Drv-Ix).
005090     ADD RTM-Total-Miles  TO WS-Drv-Miles(WS-Drv-Ix).
005100     ADD RTM-Revenue      TO WS-Drv-Revenue(WS-Drv-Ix).
005110     ADD RTM-Total-Costs  TO WS-Drv-Costs(WS-Drv-Ix).
005120     ADD RTM-Eff-Score   TO WS-Drv-Eff-Sum(WS-Drv-Ix).
005130     ADD RTM-Avg-Speed    TO WS-Drv-Speed-Sum(WS-Drv-Ix).
005140*    ON-TIME HERE MEANS AN EFFICIENCY SCORE OF 80 OR BETTER,
005150*    NOT A TIMESTAMP COMPARISON - RT010'S DD050 ALREADY BLENDS
005160*    DISTANCE AND TIME INTO THAT ONE SCORE, SEE THE CC011 BANNER.
005170     IF RTM-Eff-Score NOT < 80
005180         ADD 1 TO WS-Drv-OnTime-Cnt(WS-Drv-Ix)
005190     END-IF.
005200 BB010-Exit.
005210     EXIT.
005220
005230*
005240*VEHICLE ROLLUP - SAME LOOKUP-OR-INSERT, KEYED ON VEHICLE-ID.
005250*
005260 BB020-Accum-Vehicle.
005270*    SAME LOOKUP-OR-INSERT SHAPE AS BB010 ABOVE, KEYED ON
005280*    VEHICLE-ID INSTEAD OF DRIVER NAME.
005290     SET WS-Veh-Found-Switch TO "N".
005300     SET WS-Veh-Ix TO 1.
005310     SEARCH WS-Veh-Entry
005320         AT END
005330             NEXT SENTENCE
005340         WHEN WS-Veh-Id(WS-Veh-Ix) = RTM-Vehicle-Id
005350             SET WS-Veh-Found-Switch TO "Y"
005360     END-SEARCH.
005370     IF NOT WS-Veh-Found
005380         ADD 1 TO WS-Veh-Cnt
005390         SET WS-Veh-Ix TO WS-Veh-Cnt
005400         MOVE RTM-Vehicle-Id TO WS-Veh-Id(WS-Veh-Ix)
005410     END-IF.
005420     ADD 1                TO WS-Veh-Routes(WS-Veh-Ix).
005430     ADD RTM-Total-Miles  TO WS-Veh-Miles(WS-Veh-Ix).
005440     ADD RTM-Fuel-Cost    TO WS-Veh-Fuel(WS-Veh-Ix).
005450*    LOAD-WEIGHT ACCUMULATES ACROSS EVERY ROUTE THE VEHICLE
005460*    RAN - CC021 LATER DIVIDES IT BY CAPACITY TIMES ROUTE COUNT
005470*    TO GET AN AVERAGE UTILIZATION PERCENT, NOT A PER-ROUTE ONE.
005480     ADD RTM-Load-Weight TO WS-Veh-Weight(WS-Veh-Ix).
005490 BB020-Exit.
005500     EXIT.
005510
005520*
005530*CUSTOMER ROLLUP - SAME LOOKUP-OR-INSERT, KEYED ON CUSTOMER
005540*NAME.
005550*
005560 BB030-Accum-Customer.
005570*    SAME LOOKUP-OR-INSERT SHAPE AGAIN, KEYED ON CUSTOMER NAME.
005580     SET WS-Cus-Found-Switch TO "N".
005590     SET WS-Cus-Ix TO 1.
005600     SEARCH WS-Cus-Entry
005610         AT END
005620             NEXT SENTENCE
005630         WHEN WS-Cus-Name(WS-Cus-Ix) = RTM-Customer-Name
005640             SET WS-Cus-Found-Switch TO "Y"
005650     END-SEARCH.
005660     IF NOT WS-Cus-Found
005670         ADD 1 TO WS-Cus-Cnt
005680         SET WS-Cus-Ix TO WS-Cus-Cnt
005690         MOVE RTM-Customer-Name TO WS-Cus-Name(WS-Cus-Ix)
005700     END-IF.
005710     ADD 1                TO WS-Cus-Routes(WS-Cus-Ix).
005720     ADD RTM-Total-Miles  TO WS-Cus-Miles(WS-Cus-Ix).
005730     ADD RTM-Revenue      TO WS-Cus-Revenue(WS-Cus-Ix).
005740 BB030-Exit.
005750     EXIT.
005760
005770*
005780*GRAND TOTAL AND FINANCIAL SUMMARY ACCUMULATION - FINANCIAL
005790*SUMMARY'S TOTAL-COST LINE IS DELIBERATELY ONLY FUEL + DRIVER
005800*PAY + OTHER COST (THE THREE COST LINES PRINTED ABOVE IT) -
005810*GRAND TOTALS BELOW USES THE FULL PER-ROUTE RTM-TOTAL-COSTS,
005820*WHICH ALSO CARRIES TOLL/MAINTENANCE/INSURANCE - THE TWO COST
005830*FIGURES ARE NOT THE SAME NUMBER BY DESIGN, SEE REQUEST 4410.
005840*
005850 BB040-Accum-Grand.
005860*    GRAND-ROUTES THROUGH GRAND-PROFIT FEED CC050 BELOW ONLY.
005870     ADD 1                TO WS-Grand-Routes.
005880     ADD RTM-Total-Miles  TO WS-Grand-Miles.
005890     ADD RTM-Revenue      TO WS-Grand-Revenue.
005900     ADD RTM-Total-Costs  TO WS-Grand-Costs.
005910     ADD RTM-Profit       TO WS-Grand-Profit.
005920*    FIN-REVENUE THROUGH FIN-OTHER-COST FEED CC040 INSTEAD -
005930*    OTHER-COST IS WHATEVER IS LEFT OF RTM-TOTAL-COSTS AFTER
005940*    FUEL AND DRIVER PAY ARE PULLED OUT, I.E. TOLL + MAINTENANCE
005950*    + INSURANCE + RTM-OTHER-COSTS ALL LUMPED TOGETHER.
005960     ADD RTM-Revenue      TO WS-Fin-Revenue.
005970     ADD RTM-Fuel-Cost    TO WS-Fin-Fuel-Cost.
005980     ADD RTM-Driver-Pay   TO WS-Fin-Driver-Pay.
005990     COMPUTE WS-Fin-Other-Cost = WS-Fin-Other-Cost
006000             + RTM-Total-Costs - RTM-Fuel-Cost - RTM-Driver-Pay.
006010 BB040-Exit.
006020     EXIT.
006030
006040*
006050*SECOND PHASE - EVERY TABLE IS NOW COMPLETE.  PRINTS THE
006060*DRIVER/VEHICLE/CUSTOMER SECTIONS, THE FINANCIAL SUMMARY, THE
006070*GRAND TOTALS AND THE RUN STATISTICS, ALL ON RD 2.
006080*
006090 AA090-Print-Summary-Report.
006100     MOVE WS-Run-Date TO WS-Run-Date-Disp.
006110     INITIATE Route-Summary-Report.
006120     MOVE "DRIVER PERFORMANCE" TO WS-Sect-Title.
006130     GENERATE RSR-Sect-Head.
006140     MOVE "DRIVER                ROUTES    MILES   REVENUE   SPEED
006150-"    EFF  RATING  ON-TIME %"
006160          TO WS-Col-Head-Text.
006170     GENERATE RSR-Col-Head.
006180     PERFORM CC010-Print-Drivers THRU CC010-Exit.
006190     MOVE "VEHICLE UTILIZATION" TO WS-Sect-Title.
006200     GENERATE RSR-Sect-Head.
006210     MOVE "VEHICLE     ROUTES    MILES    FUEL    MPG    UTIL PCT"
006220          TO WS-Col-Head-Text.
006230     GENERATE RSR-Col-Head.
006240     PERFORM CC020-Print-Vehicles THRU CC020-Exit.
006250     MOVE "CUSTOMER ACTIVITY" TO WS-Sect-Title.
006260     GENERATE RSR-Sect-Head.
006270     MOVE "CUSTOMER                ROUTES    MILES   REVENUE
006280-"  AVG/RTE  REV/MILE"
006290          TO WS-Col-Head-Text.
006300     GENERATE RSR-Col-Head.
006310     PERFORM CC030-Print-Customers THRU CC030-Exit.
006320     PERFORM CC040-Print-Financial THRU CC040-Exit.
006330     PERFORM CC050-Print-Grand-Totals THRU CC050-Exit.
006340     PERFORM CC060-Print-Run-Stats THRU CC060-Exit.
006350     TERMINATE Route-Summary-Report.
006360
006370*
006380*DRIVER SECTION DETAIL LOOP - SPEED/EFFICIENCY ARE AVERAGED
006390*OVER THE DRIVER'S ROUTE COUNT, RATING BLENDS THE TWO -
006400*MEAN EFFICIENCY PLUS A TENTH OF MEAN SPEED, HALVED.
006410*
006420 CC010-Print-Drivers.
006430     SET WS-Drv-Ix TO 1.
006440*    CC011 PRINTS ONE DRIVER LINE PER CALL AND STEPS WS-DRV-IX
006450*    ITSELF - OUT-OF-LINE N-TIMES, NO DIFFERENT FROM THE WAY
006460*    AA005-SORT-MASTER ABOVE IS ALREADY CALLED THRU ITS EXIT.
006470     PERFORM CC011-Print-Driver-Detail THRU CC011-Exit
006480             WS-Drv-Cnt TIMES.
006490 CC010-Exit.
006500     EXIT.
006510
006520*    ONE DRIVER-TABLE ROW - PRINTS AND ADVANCES WS-DRV-IX.
006530 CC011-Print-Driver-Detail.
006540     IF       WS-Drv-Routes(WS-Drv-Ix) > ZERO
006550              COMPUTE WS-Rpt-Drv-Speed =
006560                      WS-Drv-Speed-Sum(WS-Drv-Ix) /
006570                      WS-Drv-Routes(WS-Drv-Ix)
006580              COMPUTE WS-Rpt-Drv-Eff =
006590                      WS-Drv-Eff-Sum(WS-Drv-Ix) /
006600                      WS-Drv-Routes(WS-Drv-Ix)
006610              COMPUTE WS-Rpt-Drv-Rating =
006620                      (WS-Rpt-Drv-Eff +
006630                       (WS-Rpt-Drv-Speed / 10)) / 2
006640              COMPUTE WS-Rpt-Drv-OnTime-Pct =
006650                      (WS-Drv-OnTime-Cnt(WS-Drv-Ix) /
006660                       WS-Drv-Routes(WS-Drv-Ix)) * 100
006670     ELSE
006680              MOVE ZERO TO WS-Rpt-Drv-Speed WS-Rpt-Drv-Eff
006690                           WS-Rpt-Drv-Rating
006700                           WS-Rpt-Drv-OnTime-Pct
006710     END-IF.
006720     GENERATE RSR-Driver-Detail.
006730     SET      WS-Drv-Ix UP BY 1.
006740*
006750 CC011-Exit.
006760     EXIT.
006770
006780*
006790*VEHICLE SECTION DETAIL LOOP - MPG IS MILES OVER FUEL COST AT
006800*THE STANDARD RATE, UTILIZATION PCT GUARDS AGAINST A ZERO
006810*WEIGHT VEHICLE - REQUEST 3012 FIX, SEE CHANGE LOG.
006820*
006830 CC020-Print-Vehicles.
006840     SET WS-Veh-Ix TO 1.
006850*    CC021 PRINTS ONE VEHICLE LINE PER CALL, SAME OUT-OF-LINE
006860*    N-TIMES SHAPE AS CC011 ABOVE.
006870     PERFORM CC021-Print-Vehicle-Detail THRU CC021-Exit
006880             WS-Veh-Cnt TIMES.
006890 CC020-Exit.
006900     EXIT.
006910
006920*    ONE VEHICLE-TABLE ROW - PRINTS AND ADVANCES WS-VEH-IX.
006930 CC021-Print-Vehicle-Detail.
006940     IF       WS-Veh-Fuel(WS-Veh-Ix) > ZERO
006950              COMPUTE WS-Rpt-Veh-Mpg =
006960                      WS-Veh-Miles(WS-Veh-Ix) / WS-Veh-Fuel(WS-Veh
006970     ELSE
006980              MOVE ZERO TO WS-Rpt-Veh-Mpg
006990     END-IF.
007000     IF       RT-Dflt-Capacity > ZERO AND
007010              WS-Veh-Routes(WS-Veh-Ix) > ZERO
007020              COMPUTE WS-Rpt-Veh-Util =
007030                      (WS-Veh-Weight(WS-Veh-Ix) /
007040                       (RT-Dflt-Capacity *
007050                        WS-Veh-Routes(WS-Veh-Ix))) * 100
007060     ELSE
007070              MOVE ZERO TO WS-Rpt-Veh-Util
007080     END-IF.
007090     GENERATE RSR-Vehicle-Detail.
007100     SET      WS-Veh-Ix UP BY 1.
007110*
007120 CC021-Exit.
007130     EXIT.
007140
007150*
007160*CUSTOMER SECTION DETAIL LOOP - AVG REVENUE PER ROUTE AND
007170*REVENUE PER MILE, BOTH GUARDED AGAINST A ZERO DIVISOR.
007180*
007190 CC030-Print-Customers.
007200     SET WS-Cus-Ix TO 1.
007210*    CC031 PRINTS ONE CUSTOMER LINE PER CALL, SAME OUT-OF-LINE
007220*    N-TIMES SHAPE AS CC011/CC021 ABOVE.
007230     PERFORM CC031-Print-Customer-Detail THRU CC031-Exit
007240             WS-Cus-Cnt TIMES.
007250 CC030-Exit.
007260     EXIT.
007270
007280*    ONE CUSTOMER-TABLE ROW - PRINTS AND ADVANCES WS-CUS-IX.
007290 CC031-Print-Customer-Detail.
007300     IF       WS-Cus-Routes(WS-Cus-Ix) > ZERO
007310              COMPUTE WS-Rpt-Cus-Avg-Rev =
007320                      WS-Cus-Revenue(WS-Cus-Ix) /
007330                      WS-Cus-Routes(WS-Cus-Ix)
007340     ELSE
007350              MOVE ZERO TO WS-Rpt-Cus-Avg-Rev
007360     END-IF.
007370     IF       WS-Cus-Miles(WS-Cus-Ix) > ZERO
007380              COMPUTE WS-Rpt-Cus-Rev-Mile =
007390                      WS-Cus-Revenue(WS-Cus-Ix) /
007400                      WS-Cus-Miles(WS-Cus-Ix)
007410     ELSE
007420              MOVE ZERO TO WS-Rpt-Cus-Rev-Mile
007430     END-IF.
007440     GENERATE RSR-Customer-Detail.
007450     SET      WS-Cus-Ix UP BY 1.
007460*
007470 CC031-Exit.
007480     EXIT.
007490
007500*
007510*FINANCIAL SUMMARY - 9 LINES, SAME LABEL/AMOUNT DETAIL TYPE
007520*REUSED FOR EACH, SAME AS PYRGSTR REUSES ITS EVALUATION-LINE
007530*FOR EVERY DEDUCTION CODE.
007540*
007550 CC040-Print-Financial.
007560     MOVE "FINANCIAL SUMMARY" TO WS-Sect-Title.
007570     GENERATE RSR-Sect-Head.
007580*    WS-FIN-TOTAL-COST IS DELIBERATELY THE NARROW THREE-LINE
007590*    FIGURE (FUEL + DRIVER PAY + OTHER) PRINTED BELOW, NOT THE
007600*    FULL RTM-TOTAL-COSTS EVERY ROUTE CARRIES - SEE THE BANNER
007610*    ABOVE CC050 FOR WHY THE TWO COST NUMBERS DIFFER ON PURPOSE.
007620     COMPUTE WS-Fin-Total-Cost = WS-Fin-Fuel-Cost
007630             + WS-Fin-Driver-Pay + WS-Fin-Other-Cost.
007640     COMPUTE WS-Fin-Gross-Profit =
007650             WS-Fin-Revenue - WS-Fin-Total-Cost.
007660     IF WS-Fin-Revenue > ZERO
007670         COMPUTE WS-Fin-Margin =
007680             (WS-Fin-Gross-Profit / WS-Fin-Revenue) * 100
007690     ELSE
007700         MOVE ZERO TO WS-Fin-Margin
007710     END-IF.
007720*    REV/MILE AND COST/MILE BOTH DIVIDE BY THE RUN-WIDE
007730*    WS-GRAND-MILES TOTAL FROM BB040, NOT A PER-SECTION FIGURE -
007740*    THESE TWO LINES ARE MEANT TO READ AGAINST THE GRAND TOTALS
007750*    SECTION BELOW, NOT JUST AGAINST THIS SUMMARY'S OWN NUMBERS.
007760     IF WS-Grand-Miles > ZERO
007770         COMPUTE WS-Fin-Rev-Per-Mile =
007780             WS-Fin-Revenue / WS-Grand-Miles
007790         COMPUTE WS-Fin-Cost-Per-Mile =
007800             WS-Fin-Total-Cost / WS-Grand-Miles
007810     ELSE
007820         MOVE ZERO TO WS-Fin-Rev-Per-Mile WS-Fin-Cost-Per-Mile
007830     END-IF.
007840*    NINE LABEL/AMOUNT LINES BELOW, ONE GENERATE EACH - SEE THE
007850*    CC040 BANNER ABOVE FOR WHY THIS JUST REUSES ONE DETAIL TYPE
007860*    RATHER THAN NINE SEPARATE REPORT-GROUP LAYOUTS.
007870     MOVE "TOTAL REVENUE"     TO WS-Lbl-Amt-Text.
007880     MOVE WS-Fin-Revenue      TO WS-Lbl-Amt-Value.
007890     GENERATE RSR-Label-Amt.
007900     MOVE "FUEL COST"         TO WS-Lbl-Amt-Text.
007910     MOVE WS-Fin-Fuel-Cost    TO WS-Lbl-Amt-Value.
007920     GENERATE RSR-Label-Amt.
007930     MOVE "DRIVER PAY"        TO WS-Lbl-Amt-Text.
007940     MOVE WS-Fin-Driver-Pay   TO WS-Lbl-Amt-Value.
007950     GENERATE RSR-Label-Amt.
007960     MOVE "OTHER COSTS"       TO WS-Lbl-Amt-Text.
007970     MOVE WS-Fin-Other-Cost   TO WS-Lbl-Amt-Value.
007980     GENERATE RSR-Label-Amt.
007990     MOVE "TOTAL COSTS"       TO WS-Lbl-Amt-Text.
008000     MOVE WS-Fin-Total-Cost   TO WS-Lbl-Amt-Value.
008010     GENERATE RSR-Label-Amt.
008020     MOVE "GROSS PROFIT"      TO WS-Lbl-Amt-Text.
008030     MOVE WS-Fin-Gross-Profit TO WS-Lbl-Amt-Value.
008040     GENERATE RSR-Label-Amt.
008050     MOVE "PROFIT MARGIN PCT"  TO WS-Lbl-Pct-Text.
008060     MOVE WS-Fin-Margin        TO WS-Lbl-Pct-Value.
008070     GENERATE RSR-Label-Pct.
008080     MOVE "REVENUE PER MILE"   TO WS-Lbl-Amt-Text.
008090     MOVE WS-Fin-Rev-Per-Mile  TO WS-Lbl-Amt-Value.
008100     GENERATE RSR-Label-Amt.
008110     MOVE "COST PER MILE"      TO WS-Lbl-Amt-Text.
008120     MOVE WS-Fin-Cost-Per-Mile TO WS-Lbl-Amt-Value.
008130     GENERATE RSR-Label-Amt.
008140 CC040-Exit.
008150     EXIT.
008160
008170*
008180*GRAND TOTALS - ROUTES/MILES/REVENUE/COSTS/PROFIT/MARGIN PLUS
008190*AVERAGE MILES AND AVERAGE REVENUE PER ROUTE, U6 SUMMARY -
008200*COSTS AND PROFIT HERE ARE THE FULL PER-ROUTE FIGURES, NOT
008210*THE NARROWER THREE-LINE TOTAL ABOVE.
008220*
008230 CC050-Print-Grand-Totals.
008240     MOVE "GRAND TOTALS" TO WS-Sect-Title.
008250     GENERATE RSR-Sect-Head.
008260*    MARGIN HERE IS COMPUTED OFF WS-GRAND-PROFIT/WS-GRAND-COSTS
008270*    FROM BB040, WHICH ACCUMULATE THE FULL PER-ROUTE RTM-PROFIT
008280*    AND RTM-TOTAL-COSTS FIGURES - NOT THE NARROWER CC040 TOTALS
008290*    ABOVE, SO THIS PERCENTAGE WILL NOT ALWAYS MATCH CC040'S.
008300     IF WS-Grand-Revenue > ZERO
008310         COMPUTE WS-Grand-Margin =
008320             (WS-Grand-Profit / WS-Grand-Revenue) * 100
008330     ELSE
008340         MOVE ZERO TO WS-Grand-Margin
008350     END-IF.
008360*    AVERAGES GUARD ON WS-GRAND-ROUTES, NOT ON MILES OR REVENUE
008370*    BEING NON-ZERO - A RUN WITH ZERO ACCEPTED ROUTES IS THE
008380*    ONLY CASE THAT CAN MAKE EITHER DIVISOR ZERO HERE.
008390     IF WS-Grand-Routes > ZERO
008400         COMPUTE WS-Grand-Avg-Miles =
008410             WS-Grand-Miles / WS-Grand-Routes
008420         COMPUTE WS-Grand-Avg-Revenue =
008430             WS-Grand-Revenue / WS-Grand-Routes
008440     ELSE
008450         MOVE ZERO TO WS-Grand-Avg-Miles WS-Grand-Avg-Revenue
008460     END-IF.
008470*    SEVEN LABEL LINES BELOW - NUM/AMT/AMT/AMT/AMT/AMT/PCT, SAME
008480*    REPORT-GROUP REUSE IDIOM AS CC040 ABOVE.
008490     MOVE "TOTAL ROUTES"  TO WS-Lbl-Num-Text.
008500     MOVE WS-Grand-Routes TO WS-Lbl-Num-Value.
008510     GENERATE RSR-Label-Num.
008520     MOVE "TOTAL MILES"   TO WS-Lbl-Amt-Text.
008530     MOVE WS-Grand-Miles  TO WS-Lbl-Amt-Value.
008540     GENERATE RSR-Label-Amt.
008550     MOVE "TOTAL REVENUE" TO WS-Lbl-Amt-Text.
008560     MOVE WS-Grand-Revenue TO WS-Lbl-Amt-Value.
008570     GENERATE RSR-Label-Amt.
008580     MOVE "TOTAL COSTS"   TO WS-Lbl-Amt-Text.
008590     MOVE WS-Grand-Costs  TO WS-Lbl-Amt-Value.
008600     GENERATE RSR-Label-Amt.
008610     MOVE "TOTAL PROFIT"  TO WS-Lbl-Amt-Text.
008620     MOVE WS-Grand-Profit TO WS-Lbl-Amt-Value.
008630     GENERATE RSR-Label-Amt.
008640     MOVE "AVG MILES PER ROUTE"   TO WS-Lbl-Amt-Text.
008650     MOVE WS-Grand-Avg-Miles      TO WS-Lbl-Amt-Value.
008660     GENERATE RSR-Label-Amt.
008670     MOVE "AVG REVENUE PER ROUTE" TO WS-Lbl-Amt-Text.
008680     MOVE WS-Grand-Avg-Revenue    TO WS-Lbl-Amt-Value.
008690     GENERATE RSR-Label-Amt.
008700     MOVE "PROFIT MARGIN PCT" TO WS-Lbl-Pct-Text.
008710     MOVE WS-Grand-Margin     TO WS-Lbl-Pct-Value.
008720     GENERATE RSR-Label-Pct.
008730 CC050-Exit.
008740     EXIT.
008750
008760*
008770*RUN STATISTICS - READ/ACCEPTED/REJECTED/WARNINGS/DUPLICATES,
008780*SAME FIVE LINES RT010 DISPLAYS AT STOP RUN, PRINTED HERE SO
008790*OPS HAS THEM ON PAPER WITH THE REST OF THE REPORT.
008800*
008810 CC060-Print-Run-Stats.
008820     MOVE "RUN STATISTICS" TO WS-Sect-Title.
008830     GENERATE RSR-Sect-Head.
008840*    READ COUNT IS REBUILT HERE RATHER THAN CARRIED OVER FROM
008850*    RT010 - ACCEPT/REJECT/DUP ARE THE THREE NUMBERS AA020 AND
008860*    AA030 ABOVE ACTUALLY TALLIED FROM THE TWO INPUT FILES, SO
008870*    READ IS JUST THEIR SUM, NOT A FOURTH INDEPENDENT COUNTER.
008880     COMPUTE WS-Stat-Read-Cnt = WS-Stat-Accept-Cnt
008890             + WS-Stat-Reject-Cnt + WS-Stat-Dup-Cnt.
008900     MOVE "ROUTES READ"       TO WS-Lbl-Num-Text.
008910     MOVE WS-Stat-Read-Cnt    TO WS-Lbl-Num-Value.
008920     GENERATE RSR-Label-Num.
008930     MOVE "ROUTES ACCEPTED"   TO WS-Lbl-Num-Text.
008940     MOVE WS-Stat-Accept-Cnt  TO WS-Lbl-Num-Value.
008950     GENERATE RSR-Label-Num.
008960     MOVE "ROUTES REJECTED"   TO WS-Lbl-Num-Text.
008970     MOVE WS-Stat-Reject-Cnt  TO WS-Lbl-Num-Value.
008980     GENERATE RSR-Label-Num.
008990     MOVE "FIELD WARNINGS"    TO WS-Lbl-Num-Text.
009000     MOVE WS-Stat-Warn-Cnt    TO WS-Lbl-Num-Value.
009010     GENERATE RSR-Label-Num.
009020     MOVE "DUPLICATES DROPPED" TO WS-Lbl-Num-Text.
009030     MOVE WS-Stat-Dup-Cnt      TO WS-Lbl-Num-Value.
009040     GENERATE RSR-Label-Num.
009050 CC060-Exit.
009060     EXIT.
009070
009080*
009090*CLOSE-DOWN - SORTED-MASTER, NOT ROUTE-MASTER ITSELF, SINCE
009100*AA005 ABOVE READ THE SORT'S OWN OUTPUT FILE THROUGHOUT THE
009110*RUN, NEVER THE ORIGINAL ROUTE-MASTER FROM RT010.
009120*
009130 AA095-Close-Files.
009140     CLOSE Sorted-Master.
009150     CLOSE Reject-File.
009160     CLOSE Print-File.
009170
