000100*WSRTRAW.COB
000110*
000120*RECORD DEFINITION FOR ROUTES-IN FILE
000130*ONE RECORD PER PARTNER TRIP - FIXED-LAYOUT TEXT
000140*SUPPLIED NIGHTLY BY THE CARRIER'S PARTNER FEED
000150*
000160*FILE SIZE 340 BYTES (328 DATA + 12 FILLER)
000170*
000180*THESE FIELD DEFINITIONS MAY NEED CHANGING IF THE
000190*PARTNER FEED SPEC CHANGES
000200*
000210*18/11/25 RGD - CREATED.
000220*21/11/25 RGD - WIDENED DRIVER-EMAIL FROM 24 TO 30.
000230*02/12/25 RGD - ADDED ORIG/DEST LAT-LON FOR U4 GREAT
000240*               CIRCLE DISTANCE CALC.
000250*
000260 01  RT-Raw-Record.
000270     03  RT-Route-Id           pic x(10).
000280     03  RT-Route-Date         pic x(10).
000290     03  RT-Driver-Name        pic x(25).
000300     03  RT-Driver-Rate        pic s9(3)v99.
000310     03  RT-Vehicle-Id         pic x(10).
000320     03  RT-Vehicle-Mpg        pic 9(2)v9.
000330     03  RT-Customer-Name      pic x(25).
000340     03  RT-Origin-City        pic x(20).
000350     03  RT-Origin-State       pic xx.
000360     03  RT-Origin-Zip         pic x(10).
000370     03  RT-Dest-City          pic x(20).
000380     03  RT-Dest-State         pic xx.
000390     03  RT-Dest-Zip           pic x(10).
000400     03  RT-Total-Miles        pic s9(5)v99.
000410     03  RT-Empty-Miles        pic s9(5)v99.
000420     03  RT-Fuel-Consumed      pic s9(4)v99.
000430     03  RT-Load-Weight        pic s9(6)v99.
000440     03  RT-Load-Type          pic x(12).
000450     03  RT-Revenue            pic s9(7)v99.
000460     03  RT-Other-Costs        pic s9(5)v99.
000470     03  RT-Start-Time         pic x(16).
000480     03  RT-End-Time           pic x(16).
000490     03  RT-Sched-Hours        pic 9(2)v99.
000500     03  RT-Driver-Phone       pic x(14).
000510     03  RT-Driver-Email       pic x(30).
000520     03  RT-Status             pic x(12).
000530     03  RT-Orig-Lat           pic s9(3)v9(4).
000540     03  RT-Orig-Lon           pic s9(3)v9(4).
000550     03  RT-Dest-Lat           pic s9(3)v9(4).
000560     03  RT-Dest-Lon           pic s9(3)v9(4).
000570     03  filler                pic x(12).
000580*
