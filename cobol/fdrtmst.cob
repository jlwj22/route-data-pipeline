000100*FDRTMST.COB
000110*
000120*FD FOR ROUTE-MASTER - ENRICHED ROUTE OUTPUT (R2)
000130*
000140*18/11/25 RGD - CREATED.
000150*
000160 FD  Route-Master
000170     label records are standard
000180     record contains 391 characters.
000190     copy "wsrtmst.cob".
000200*
