000100*FDRTRAW.COB
000110*
000120*FD FOR ROUTES-IN - RAW PARTNER ROUTE FEED (R1)
000130*
000140*18/11/25 RGD - CREATED.
000150*
000160 FD  Routes-In
000170     label records are standard
000180     record contains 340 characters.
000190     copy "wsrtraw.cob".
000200*
