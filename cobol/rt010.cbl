000100*RT010.CBL
000110*
000120*ROUTE DATA PIPELINE - NIGHTLY POSTING RUN
000130*READS THE RAW PARTNER ROUTE FEED (ROUTES-IN), STANDARDIZES AND
000140*CLEANS EACH ROUTE, VALIDATES IT AGAINST THE U3 RULE SET, DROPS
000150*DUPLICATES, COMPUTES ALL U4 FINANCIAL AND OPERATIONAL METRICS
000160*AND WRITES THE ENRICHED ROUTE MASTER (ROUTE-MASTER).  ROUTES
000170*FAILING VALIDATION ARE WRITTEN TO REJECT-FILE WITH ONE RECORD
000180*PER EXCEPTION AND ARE NOT CARRIED TO THE MASTER.
000190*
000200*RUN FROM THE NIGHTLY ROUTE JCL STREAM, STEP 1 OF 2 - RT020
000210*(THE SUMMARY REPORT) MUST FOLLOW IN THE SAME STREAM AS IT
000220*READS THE MASTER THIS STEP PRODUCES.
000230*
000240*CHANGE LOG                                                       RT010
000250*----------                                                       RT010
000260*15/03/93 RGD - CREATED. FIRST CUT - STANDARDIZE, VALIDATE AND    RT010001
000270*               WRITE MASTER ONLY, NO COST CALCULATIONS YET.      RT010001
000280*02/09/93 RGD - ADDED CC010-VALIDATE-ROUTE RULE TABLE PER OPS     RT010002
000290*               REQUEST - WAS INLINE IN AA050 BEFORE.             RT010002
000300*11/04/94 JBT - ADDED U4 COST CALCULATIONS (FUEL/TOLL/MAINT/      RT010014
000310*               INSURANCE/DRIVER PAY) - DD030-CALC-COSTS.         RT010014
000320*30/01/95 JBT - PROFIT AND PER-MILE METRICS ADDED - DD040.        RT010019
000330*19/07/96 RGD - DUPLICATE ROUTE CHECK ADDED (BB160) AFTER TWO     RT010027
000340*               PARTNERS STARTED DOUBLE-TRANSMITTING A FEED.      RT010027
000350*06/03/97 KLM - DRIVER PHONE AND EMAIL CLEANING SPLIT OUT OF      RT010031
000360*               STANDARDIZE INTO THEIR OWN PARAGRAPHS.            RT010031
000370*21/09/98 KLM - Y2K REMEDIATION - ROUTE-DATE AND START/END TIME   RT010040
000380*               FIELDS CONFIRMED CCYY-MM-DD, NO WINDOWING NEEDED. RT010040
000390*               SCHED-HOURS EDIT CHECKED FOR CENTURY ROLLOVER.    RT010040
000400*14/01/99 KLM - Y2K SIGN-OFF - RERAN FULL 1999/2000 BOUNDARY      RT010042
000410*               TEST DECK, NO EXCEPTIONS.                         RT010042
000420*08/11/01 RGD - GREAT CIRCLE DISTANCE CALC ADDED (DD010/DD011-    RT010050
000430*               DD015) - ORIGIN/DEST LAT-LON NOW ON THE FEED.     RT010050
000440*17/05/03 JBT - EFFICIENCY SCORE ADDED PER OPS REQUEST 4471.      RT010058
000450*29/08/06 RGD - ZIP AND STATE CLEANING TIGHTENED - BAD CODES      RT010066
000460*               NOW BLANKED WITH A WARNING, NOT REJECTED.         RT010066
000470*12/02/09 RGD - STATUS CODE VALIDATION ADDED (CC017).             RT010071
000480*25/10/12 JBT - DEADHEAD PERCENT AND FUEL EFFICIENCY ADDED TO     RT010079
000490*               DD040 PER REQUEST 5290.                           RT010079
000500*18/11/25 RGD - EMAIL CLEANING REWRITTEN - SIMPLE @ AND . CHECK   RT010091
000510*               WAS LETTING OBVIOUS GARBAGE THROUGH.              RT010091
000520*08/12/25 RGD - DUP-KEY TABLE MOVED TO WSRTCON, ENLARGED 400 TO   RT010094
000530*               800 - SEE THAT COPYBOOK'S OWN LOG.                RT010094
000540*09/01/26 RGD - AUDIT FINDING - CC013/CC015 WERE REJECTING ON    RT010102
000550*               ZERO MILES/REVENUE, TABLE SAYS WARNING ONLY.      RT010102
000560*               BOTH NOW LOG AND CONTINUE.                        RT010102
000570*09/01/26 RGD - CC016 WAS REJECTING A BLANK DRIVER-NAME, WHICH   RT010103
000580*               IS ALLOWED - NOW SKIPS WHEN BLANK AND WARNS ON    RT010103
000590*               LENGTH 2-100 OTHERWISE.  LENGTH CHECK WAS         RT010103
000600*               MISSING ENTIRELY BEFORE.                          RT010103
000610*09/01/26 RGD - CC017 STATUS LIST CORRECTED - "IN TRANSIT" WAS   RT010104
000620*               NEVER A VALID FEED VALUE, SHOULD HAVE BEEN        RT010104
000630*               IN_PROGRESS, AND DELAYED WAS MISSING OUTRIGHT.    RT010104
000640*09/01/26 RGD - AUDIT FINDING - DD050 EFFICIENCY SCORE WAS A     RT010105
000650*               MARGIN/SPEED/DEADHEAD BLEND THAT NEVER MATCHED    RT010105
000660*               THE RULE TABLE - REWRITTEN TO THE DISTANCE/TIME   RT010105
000670*               SCORE BLEND, SEE REQUEST 6145.                    RT010105
000680*09/01/26 RGD - AA050 WAS RUNNING BB160 DUP-CHECK AHEAD OF       RT010106
000690*               CC010 VALIDATION AND INSERTING EVERY KEY         RT010106
000700*               REGARDLESS OF OUTCOME - SWAPPED ORDER, TABLE     RT010106
000710*               INSERT NOW ONLY HAPPENS ON ACCEPT.                RT010106
000720*09/01/26 RGD - BB110 PHONE CLEAN WAS MISSING THE 11-DIGIT       RT010107
000730*               LEADING-1 CASE - ADDED.  BB120 EMAIL CLEAN NOW   RT010107
000740*               LOWERCASES, SCANS FOR THE LAST DOT AFTER THE @   RT010107
000750*               AND CHECKS 2+ LETTERS AFTER IT.                   RT010107
000760*
000770
000780 IDENTIFICATION DIVISION.
000790 PROGRAM-ID.              RT010.
000800 AUTHOR.                  R G DUNCAN.
000810 INSTALLATION.            CASCADE FREIGHT SYSTEMS - DATA CENTER.
000820 DATE-WRITTEN.            03/15/93.
000830 DATE-COMPILED.
000840 SECURITY.                COMPANY CONFIDENTIAL.
000850
000860 ENVIRONMENT DIVISION.
000870 CONFIGURATION SECTION.
000880 SOURCE-COMPUTER.         IBM-370.
000890 OBJECT-COMPUTER.         IBM-370.
000900 COPY "ENVDIV.COB".
000910 INPUT-OUTPUT SECTION.
000920 FILE-CONTROL.
000930 COPY "SELRTRAW.COB".
000940 COPY "SELRTMST.COB".
000950 COPY "SELRTREJ.COB".
000960
000970 DATA DIVISION.
000980 FILE SECTION.
000990 COPY "FDRTRAW.COB".
001000 COPY "FDRTMST.COB".
001010 COPY "FDRTREJ.COB".
001020 WORKING-STORAGE SECTION.
001030*-----------------------
001040 77  Prog-Name               pic x(16) value "RT010 (2.1.04)".
001050*
001060*FILE STATUS KEYS - ONE PER FILE, TESTED AFTER EVERY I/O
001070*
001080 01  WS-File-Statuses.
001090     03  WS-Routes-In-Status     pic xx      value "00".
001100     03  WS-Route-Master-Status  pic xx      value "00".
001110     03  WS-Reject-File-Status   pic xx      value "00".
001120*
001130*RUN SWITCHES AND COUNTERS - ALL COUNTERS HELD COMP PER SHOP
001140*STANDARD, NEVER DISPLAY, SO THEY CANNOT OVERFLOW SILENTLY
001150*
001160 01  WS-Switches.
001170     03  WS-Eof-Switch           pic x       value "N".
001180         88  WS-Eof              value "Y".
001190     03  WS-Valid-Switch         pic x       value "Y".
001200         88  WS-Route-Valid      value "Y".
001210         88  WS-Route-Invalid    value "N".
001220     03  WS-Dup-Switch           pic x       value "N".
001230         88  WS-Is-Duplicate     value "Y".
001240     03  WS-Dup-Stop-Switch      pic x       value "N".
001250     03  WS-State-Found-Switch   pic x       value "N".
001260         88  WS-State-Found      value "Y".
001270*
001280 01  WS-Run-Counters.
001290     03  WS-Read-Cnt             binary-long unsigned value zero.
001300     03  WS-Accept-Cnt           binary-long unsigned value zero.
001310     03  WS-Reject-Cnt           binary-long unsigned value zero.
001320     03  WS-Dup-Cnt              binary-long unsigned value zero.
001330     03  WS-Warn-Cnt             binary-long unsigned value zero.
001340     03  WS-Err-Cnt              binary-long unsigned value zero.
001350*
001360*CLEANING/VALIDATION WORK AREAS
001370*
001380 01  WS-Clean-Work.
001390     03  WS-Digits-Only          pic x(20)   value spaces.
001400     03  WS-Digit-Cnt            binary-char unsigned value zero.
001410     03  WS-Dig-Off              binary-char unsigned value zero.
001420     03  WS-Scan-Ix              binary-char unsigned value zero.
001430     03  WS-At-Pos               binary-char unsigned value zero.
001440     03  WS-Dot-Pos              binary-char unsigned value zero.
001450     03  WS-One-Char             pic x       value space.
001460     03  WS-Eml-Alpha-Cnt        binary-char unsigned value zero.
001470     03  WS-Eml-Stop-Switch      pic x       value "N".
001480     03  filler                  pic x(05).
001490*
001500*79 BYTES WIDE TO MATCH WS-DUP-KEY IN WSRTCON - ROUTE-ID,
001510*ROUTE-DATE AND ORIGIN/DEST ZIP CONCATENATED, SEE BB160.
001520 01  WS-Current-Dup-Key          pic x(79)   value spaces.
001530*
001540*SHARED BY EVERY CC0NN RULE THAT CALLS CC090/CC091 BELOW -
001550*LOADED JUST BEFORE THE PERFORM, READ JUST INSIDE IT.
001560 01  CC090-Error-Work.
001570     03  CC090-Field             pic x(15)   value spaces.
001580     03  CC090-Msg               pic x(60)   value spaces.
001590     03  WS-Name-Len             binary-char unsigned value zero.
001600*
001610*HAVERSINE WORK AREAS - DD0NN PARAGRAPHS.  THIS COMPILER HAS
001620*NO INTRINSIC FUNCTION DIVISION SO SIN/COS/SQRT/ARCSINE ARE
001630*HAND-ROLLED BELOW THE SAME WAY THE OLD FORTRAN-CALL ROUTINES
001640*USED TO BE BEFORE THEY WERE DROPPED FROM THE BUILD - SEE
001650*REQUEST 4471 NOTES IN THE RUN BOOK.
001660*
001670 01  WS-Trig-Work.
001680     03  WS-Radian-Factor     pic 9v9(8)  comp-3 value 0.01745329.
001690     03  WS-Lat1-Rad             pic s9(2)v9(8) comp-3.
001700     03  WS-Lat2-Rad             pic s9(2)v9(8) comp-3.
001710     03  WS-Dlat-Rad             pic s9(2)v9(8) comp-3.
001720     03  WS-Dlon-Rad             pic s9(2)v9(8) comp-3.
001730     03  WS-Sin-Half-Dlat        pic s9(2)v9(8) comp-3.
001740     03  WS-Sin-Half-Dlon        pic s9(2)v9(8) comp-3.
001750     03  WS-Cos-Lat1             pic s9(2)v9(8) comp-3.
001760     03  WS-Cos-Lat2             pic s9(2)v9(8) comp-3.
001770     03  WS-Hav-A                pic s9(2)v9(8) comp-3.
001780     03  WS-Hav-Sqrt-A           pic s9(2)v9(8) comp-3.
001790     03  WS-Hav-Angle            pic s9(2)v9(8) comp-3.
001800 01  WS-Math-Arg redefines WS-Trig-Work.
001810     03  filler                  pic x(66).
001820*
001830 01  WS-Sine-Work.
001840     03  WS-Sine-X               pic s9(2)v9(8) comp-3.
001850     03  WS-Sine-Term            pic s9(2)v9(8) comp-3.
001860     03  WS-Sine-Power           pic s9(4)v9(8) comp-3.
001870     03  WS-Sine-Sum             pic s9(2)v9(8) comp-3.
001880     03  WS-Sine-Fact            pic s9(7)      comp.
001890     03  WS-Sine-Ix              binary-char unsigned.
001900     03  WS-Sine-Sign            binary-char.
001910*
001920 01  WS-Sqrt-Work.
001930     03  WS-Sqrt-X               pic s9(4)v9(8) comp-3.
001940     03  WS-Sqrt-Guess           pic s9(4)v9(8) comp-3.
001950     03  WS-Sqrt-Ix              binary-char unsigned.
001960*
001970 01  WS-Asin-Work.
001980     03  WS-Asin-Target          pic s9(2)v9(8) comp-3.
001990     03  WS-Asin-Lo              pic s9(2)v9(8) comp-3.
002000     03  WS-Asin-Hi              pic s9(2)v9(8) comp-3.
002010     03  WS-Asin-Mid             pic s9(2)v9(8) comp-3.
002020     03  WS-Asin-Ix              binary-char unsigned.
002030*
002040*EFFICIENCY SCORE WORK FIELDS - DD050 BELOW, SEE REQUEST 6145.
002050 01  WS-Eff-Work.
002060     03  WS-Eff-Dist-Score       pic s9(5)v99   comp-3.
002070     03  WS-Eff-Time-Score       pic s9(5)v99   comp-3.
002080     03  filler                  pic x(05).
002090*
002100 COPY "WSRTCON.COB".
002110 LINKAGE SECTION.
002120*NO PARAMETERS - RT010 IS A STANDALONE JCL/SHELL STEP.
002130
002140 PROCEDURE DIVISION.
002150
002160 AA000-Main.
002170*    MAIN LINE - OPEN, DRIVE THE READ/PROCESS LOOP, CLOSE,
002180*    DISPLAY RUN STATISTICS.
002190     PERFORM  AA010-Open-Files.
002200     PERFORM  AA050-Process-Routes
002210              UNTIL WS-Eof.
002220     PERFORM  AA090-Close-Files.
002230     PERFORM  ZZ090-Display-Stats.
002240     STOP     RUN.
002250*
002260 AA000-Exit.
002270     EXIT.
002280
002290 AA010-Open-Files.
002300*    ANY OPEN FAILURE IS FATAL TO THE WHOLE RUN - THERE IS NO
002310*    PARTIAL-FILE RECOVERY FOR A NIGHTLY POSTING STEP, SO EACH
002320*    CHECK BELOW ABORTS WITH A NON-ZERO RETURN-CODE RATHER THAN
002330*    LIMPING ALONG WITHOUT ONE OF THE THREE FILES.
002340*    ROUTES-IN IS THE NIGHTLY PARTNER FEED - IF OPERATIONS HAS
002350*    NOT DELIVERED IT YET THIS IS WHERE THE RUN STOPS.
002360     OPEN     INPUT  Routes-In.
002370     IF       WS-Routes-In-Status not = "00"
002380              DISPLAY RT001 " " WS-Routes-In-Status
002390              MOVE 1 TO RETURN-CODE
002400              STOP RUN
002410     END-IF.
002420*    ROUTE-MASTER IS OPENED OUTPUT, NOT EXTEND - U5 REBUILDS
002430*    THE ENRICHED MASTER FRESH EVERY NIGHT, IT DOES NOT ADD TO
002440*    A PRIOR RUN'S FILE.
002450     OPEN     OUTPUT Route-Master.
002460     IF       WS-Route-Master-Status not = "00"
002470              DISPLAY RT002 " " WS-Route-Master-Status
002480              MOVE 1 TO RETURN-CODE
002490              STOP RUN
002500     END-IF.
002510*    REJECT-FILE CAPTURES EVERY CC0NN ERROR/WARNING AND EVERY
002520*    BB160 DUPLICATE DROP - OPENED EVEN ON A CLEAN NIGHT SINCE
002530*    THERE IS NO WAY TO KNOW THAT IN ADVANCE.
002540     OPEN     OUTPUT Reject-File.
002550     IF       WS-Reject-File-Status not = "00"
002560              DISPLAY RT003 " " WS-Reject-File-Status
002570              MOVE 1 TO RETURN-CODE
002580              STOP RUN
002590     END-IF.
002600*    PRIME THE READ SO AA050 BELOW FINDS A RECORD WAITING THE
002610*    FIRST TIME IT IS PERFORMED.
002620     PERFORM  AA020-Read-Route.
002630*
002640 AA010-Exit.
002650     EXIT.
002660
002670 AA020-Read-Route.
002680*    ONE READ PER CALL - ROUTES-IN IS A SEQUENTIAL FEED FILE,
002690*    NO KEY, SO THE ONLY OUTCOME OTHER THAN A RECORD IS EOF.
002700     READ     Routes-In
002710              AT END
002720              SET  WS-Eof TO TRUE
002730              GO TO AA020-Exit
002740     END-READ.
002750     ADD      1 TO WS-Read-Cnt.
002760*
002770 AA020-Exit.
002780     EXIT.
002790
002800 AA050-Process-Routes.
002810*    U5 - ONE PASS PER ROUTE: STANDARDIZE, CLEAN, VALIDATE,
002820*    DEDUPE, CALCULATE, FILE.  A ROUTE FAILING AN ERROR-LEVEL
002830*    RULE OR FOUND TO BE A DUPLICATE IS REJECTED, NOT POSTED.
002840*    DEDUPE RUNS AFTER VALIDATION, NOT BEFORE - AUDIT FINDING,
002850*    SEE THE CHANGE LOG - AND THE KEY IS ADDED TO THE TABLE ONLY
002860*    WHEN THE ROUTE IS ACTUALLY ACCEPTED, SO A ROW REJECTED ON
002870*    AN ERROR-LEVEL RULE NEVER BLOCKS A LATER GENUINE ROUTE.
002880     SET      WS-Route-Valid  TO TRUE.
002890     MOVE     "N"            TO WS-Dup-Switch.
002900     MOVE     RT-Raw-Record   TO RTM-Master-Record.
002910     PERFORM  BB010-Standardize-Route.
002920     PERFORM  CC010-Validate-Route.
002930     IF       WS-Route-Invalid
002940              ADD  1 TO WS-Reject-Cnt
002950              GO TO AA050-Next
002960     END-IF.
002970     PERFORM  BB160-Dup-Check.
002980     IF       WS-Is-Duplicate
002990              ADD  1 TO WS-Dup-Cnt
003000              MOVE RTM-Route-Id      TO RTJ-Route-Id
003010              MOVE "ROUTE-ID"       TO RTJ-Err-Field
003020              MOVE "WARNING"        TO RTJ-Err-Severity
003030              MOVE RT025             TO RTJ-Err-Message
003040              WRITE Reject-Record FROM RTJ-Reject-Record
003050              GO TO AA050-Next
003060     END-IF.
003070     PERFORM  BB165-Dup-Add.
003080     PERFORM  DD010-Calc-Distance.
003090     PERFORM  DD020-Calc-Duration.
003100     PERFORM  DD030-Calc-Costs.
003110     PERFORM  DD040-Calc-Profit.
003120     PERFORM  DD050-Calc-Efficiency.
003130     WRITE    Master-Record FROM RTM-Master-Record.
003140     ADD      1 TO WS-Accept-Cnt.
003150*
003160 AA050-Next.
003170     PERFORM  AA020-Read-Route.
003180
003190 AA050-Exit.
003200     EXIT.
003210
003220 AA090-Close-Files.
003230     CLOSE    Routes-In  Route-Master  Reject-File.
003240*
003250 AA090-Exit.
003260     EXIT.
003270
003280*-----------------------------------------------------------------
003290*U1 - INTAKE AND STANDARDIZE
003300*-----------------------------------------------------------------
003310
003320 BB010-Standardize-Route.
003330*    THE FEED ALREADY TRIMS LEADING/TRAILING SPACES - JUST
003340*    UPPERCASE THE CODE FIELDS, THEN RUN THE FIELD CLEANERS.
003350*    STATE AND LOAD-TYPE ARE UPPERCASED HERE SO BB140'S TABLE
003360*    SEARCH AND ANY LOAD-TYPE COMPARE DOWNSTREAM NEVER HAS TO
003370*    CARE WHAT CASE THE PARTNER SENT THE CODE IN.
003380     INSPECT  RTM-Origin-State  CONVERTING
003390              "abcdefghijklmnopqrstuvwxyz" TO
003400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003410     INSPECT  RTM-Dest-State    CONVERTING
003420              "abcdefghijklmnopqrstuvwxyz" TO
003430              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003440     INSPECT  RTM-Load-Type     CONVERTING
003450              "abcdefghijklmnopqrstuvwxyz" TO
003460              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003470     INSPECT  RTM-Status        CONVERTING
003480              "abcdefghijklmnopqrstuvwxyz" TO
003490              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003500*    ORDER BELOW DOES NOT MATTER - NONE OF THE FIVE CLEANERS
003510*    READS A FIELD ANOTHER ONE WRITES - BUT IT IS KEPT IN
003520*    RECORD-LAYOUT ORDER SO A MAINTAINER CAN FOLLOW DOWN THE
003530*    COPYBOOK WHILE READING DOWN THIS PARAGRAPH.
003540     PERFORM  BB110-Clean-Phone.
003550     PERFORM  BB120-Clean-Email.
003560     PERFORM  BB130-Clean-Zip.
003570     PERFORM  BB140-Clean-State.
003580     PERFORM  BB150-Clean-Dates.
003590*
003600 BB010-Exit.
003610     EXIT.
003620
003630*-----------------------------------------------------------------
003640*U2 - CLEANING PARAGRAPHS
003650*-----------------------------------------------------------------
003660
003670 BB110-Clean-Phone.
003680*    STRIP EVERYTHING BUT DIGITS.  EXACTLY 10 LEFT FORMATS
003690*    STRAIGHT AWAY; EXACTLY 11 WITH A LEADING 1 DROPS THE 1 AND
003700*    FORMATS THE REMAINING 10 - A US COUNTRY-CODE DIAL PREFIX,
003710*    STILL A VALID 10-DIGIT NUMBER.  ANYTHING ELSE IS BLANKED
003720*    AND WARNED.  RE-FORMAT IS (NNN)NNN-NNNN INTO RTM-PHONE-FMT.
003730     MOVE     spaces      TO WS-Digits-Only.
003740     MOVE     zero        TO WS-Digit-Cnt.
003750*    BB111 BELOW IS RUN OUT-OF-LINE ONCE PER BYTE OF THE RAW
003760*    PHONE FIELD - KEEPS THIS PARAGRAPH'S OWN FLOW A STRAIGHT
003770*    LINE THE WAY THE SHOP LIKES A CLEAN PARAGRAPH TO READ.
003780     PERFORM  BB111-Scan-Phone-Digit THRU BB111-Exit
003790              VARYING WS-Scan-Ix FROM 1 BY 1
003800              UNTIL WS-Scan-Ix > 14.
003810     MOVE     1 TO WS-Dig-Off.
003820     IF       WS-Digit-Cnt = 11 AND WS-Digits-Only(1:1) = "1"
003830              MOVE 2 TO WS-Dig-Off
003840              MOVE 10 TO WS-Digit-Cnt
003850     END-IF.
003860     IF       WS-Digit-Cnt = 10
003870              MOVE "("                             TO RTM-Phone-Fmt(1:1)
003880              MOVE WS-Digits-Only(WS-Dig-Off:3)     TO RTM-Phone-Fmt(2:3)
003890              MOVE ")"                             TO RTM-Phone-Fmt(5:1)
003900              MOVE WS-Digits-Only(WS-Dig-Off + 3:3) TO RTM-Phone-Fmt(6:3)
003910              MOVE "-"                             TO RTM-Phone-Fmt(9:1)
003920              MOVE WS-Digits-Only(WS-Dig-Off + 6:4) TO RTM-Phone-Fmt(10:4)
003930     ELSE
003940              MOVE spaces                    TO RTM-Phone-Fmt
003950              MOVE RTM-Route-Id              TO RTJ-Route-Id
003960              MOVE "DRIVER-PHONE"           TO RTJ-Err-Field
003970              MOVE "WARNING"                TO RTJ-Err-Severity
003980              MOVE RT021                     TO RTJ-Err-Message
003990              WRITE Reject-Record FROM RTJ-Reject-Record
004000              ADD  1 TO WS-Warn-Cnt
004010     END-IF.
004020*
004030 BB110-Exit.
004040     EXIT.
004050
004060*    ONE BYTE OF RTM-DRIVER-PHONE PER CALL - WS-SCAN-IX IS SET
004070*    BY THE PERFORM IN BB110 ABOVE, NOT BY THIS PARAGRAPH.
004080*    ONE BYTE OF THE RAW PHONE FIELD PER CALL - ANY NON-DIGIT
004090*    (SPACE, DASH, DOT, PARENS) IS SIMPLY SKIPPED, NOT AN ERROR
004100*    IN ITS OWN RIGHT - ONLY THE FINAL DIGIT COUNT IN BB110
004110*    DECIDES WHETHER THE NUMBER COMES OUT FORMATTED OR BLANKED.
004120 BB111-Scan-Phone-Digit.
004130     MOVE     RTM-Driver-Phone(WS-Scan-Ix:1) TO WS-One-Char.
004140     IF       WS-One-Char >= "0" AND WS-One-Char <= "9"
004150              ADD  1 TO WS-Digit-Cnt
004160              MOVE WS-One-Char TO WS-Digits-Only(WS-Digit-Cnt:1)
004170     END-IF.
004180*
004190 BB111-Exit.
004200     EXIT.
004210
004220 BB120-Clean-Email.
004230*    LOWERCASE THE FIELD FIRST, SAME AS THE STATE/STATUS CODES
004240*    BELOW GET UPPERCASED.  THEN AN EMAIL IS VALID ENOUGH FOR
004250*    THIS RUN IF IT HAS ONE @ THAT IS NOT FIRST/LAST, A . AFTER
004260*    THE @ (THE *LAST* ONE IN THE FIELD, NOT THE FIRST - A
004270*    NAME LIKE A.B@C.CO.UK NEEDS THE DOT BEFORE THE TLD), AND AT
004280*    LEAST 2 LETTERS BETWEEN THAT DOT AND THE END OF THE FIELD.
004290*    ANYTHING ELSE IS BLANKED AND WARNED - WE DO NOT REJECT ON
004300*    EMAIL.
004310     INSPECT  RTM-Driver-Email CONVERTING
004320              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
004330              "abcdefghijklmnopqrstuvwxyz".
004340     MOVE     zero        TO WS-At-Pos  WS-Dot-Pos.
004350*    BB121 SCANS ONE BYTE AT A TIME LOOKING FOR THE @ AND THE
004360*    LAST . AFTER IT - RUN OUT-OF-LINE, ONE CALL PER BYTE, THE
004370*    SAME WAY BB111 ABOVE WALKS THE PHONE FIELD.
004380     PERFORM  BB121-Scan-Email-Addr THRU BB121-Exit
004390              VARYING WS-Scan-Ix FROM 1 BY 1
004400              UNTIL WS-Scan-Ix > 30.
004410     MOVE     zero TO WS-Eml-Alpha-Cnt.
004420     MOVE     "N"  TO WS-Eml-Stop-Switch.
004430*    BB122 COUNTS THE LETTERS AFTER THE LAST DOT - STOPS ITSELF
004440*    VIA WS-EML-STOP-SWITCH THE FIRST TIME IT SEES A BYTE THAT
004450*    IS NOT LOWER-CASE A THRU Z, SO THE TLD COUNT NEVER RUNS
004460*    PAST THE END OF THE REAL ADDRESS INTO TRAILING SPACES.
004470     IF       WS-Dot-Pos > zero
004480              PERFORM BB122-Scan-Email-Tld THRU BB122-Exit
004490                      VARYING WS-Scan-Ix FROM WS-Dot-Pos + 1 BY 1
004500                      UNTIL WS-Scan-Ix > 30 OR
004510                            WS-Eml-Stop-Switch = "Y"
004520     END-IF.
004530     IF       WS-At-Pos > 1 AND WS-Dot-Pos > WS-At-Pos
004540              AND WS-Dot-Pos < 30 AND WS-Eml-Alpha-Cnt >= 2
004550              CONTINUE
004560     ELSE
004570              MOVE spaces                    TO RTM-Driver-Email
004580              MOVE RTM-Route-Id              TO RTJ-Route-Id
004590              MOVE "DRIVER-EMAIL"           TO RTJ-Err-Field
004600              MOVE "WARNING"                TO RTJ-Err-Severity
004610              MOVE RT022                     TO RTJ-Err-Message
004620              WRITE Reject-Record FROM RTJ-Reject-Record
004630              ADD  1 TO WS-Warn-Cnt
004640     END-IF.
004650*
004660 BB120-Exit.
004670     EXIT.
004680
004690*    ONE BYTE OF RTM-DRIVER-EMAIL PER CALL - LOOKS FOR THE FIRST
004700*    @ AND, ONCE PAST IT, THE LAST . IN THE REMAINDER OF THE
004710*    FIELD.  WS-SCAN-IX IS CONTROLLED BY THE PERFORM IN BB120.
004720 BB121-Scan-Email-Addr.
004730     MOVE     RTM-Driver-Email(WS-Scan-Ix:1) TO WS-One-Char.
004740     IF       WS-One-Char = "@" AND WS-At-Pos = zero
004750              MOVE WS-Scan-Ix TO WS-At-Pos
004760     END-IF.
004770     IF       WS-One-Char = "." AND WS-At-Pos > zero
004780              AND WS-Scan-Ix > WS-At-Pos
004790              MOVE WS-Scan-Ix TO WS-Dot-Pos
004800     END-IF.
004810*
004820 BB121-Exit.
004830     EXIT.
004840
004850*    ONE BYTE PAST THE LAST DOT PER CALL - COUNTS LOWER-CASE
004860*    LETTERS UNTIL A NON-LETTER IS HIT, THEN SETS THE STOP
004870*    SWITCH SO THE CALLING PERFORM IN BB120 QUITS EARLY.
004880 BB122-Scan-Email-Tld.
004890     MOVE     RTM-Driver-Email(WS-Scan-Ix:1) TO WS-One-Char.
004900     IF       WS-One-Char < "a" OR WS-One-Char > "z"
004910              MOVE "Y" TO WS-Eml-Stop-Switch
004920     ELSE
004930              ADD 1 TO WS-Eml-Alpha-Cnt
004940     END-IF.
004950*
004960 BB122-Exit.
004970     EXIT.
004980
004990 BB130-Clean-Zip.
005000*    A ZIP IS VALID ENOUGH IF THE FIRST FIVE BYTES ARE ALL
005010*    DIGITS.  BOTH ORIGIN AND DEST ARE CHECKED THE SAME WAY.
005020*    WS-ZIP5 IS THE REDEFINE'S FIRST FIVE BYTES - THE OPTIONAL
005030*    ZIP+4 SUFFIX IS NEVER EDITED, ONLY CARRIED ON THE MASTER.
005040     MOVE     RTM-Origin-Zip TO WS-Zip.
005050     IF       WS-Zip5 not numeric
005060              MOVE spaces TO RTM-Origin-Zip
005070              MOVE RTM-Route-Id      TO RTJ-Route-Id
005080              MOVE "ORIGIN-ZIP"     TO RTJ-Err-Field
005090              MOVE "WARNING"        TO RTJ-Err-Severity
005100              MOVE RT023             TO RTJ-Err-Message
005110              WRITE Reject-Record FROM RTJ-Reject-Record
005120              ADD  1 TO WS-Warn-Cnt
005130     END-IF.
005140*    SAME TEST, DEST SIDE - WS-ZIP IS REUSED RATHER THAN
005150*    DECLARING A SECOND WORK AREA, SAME AS THE SHOP'S OTHER
005160*    ORIGIN/DEST PAIRS BELOW.
005170     MOVE     RTM-Dest-Zip   TO WS-Zip.
005180     IF       WS-Zip5 not numeric
005190              MOVE spaces TO RTM-Dest-Zip
005200              MOVE RTM-Route-Id      TO RTJ-Route-Id
005210              MOVE "DEST-ZIP"       TO RTJ-Err-Field
005220              MOVE "WARNING"        TO RTJ-Err-Severity
005230              MOVE RT023             TO RTJ-Err-Message
005240              WRITE Reject-Record FROM RTJ-Reject-Record
005250              ADD  1 TO WS-Warn-Cnt
005260     END-IF.
005270*
005280 BB130-Exit.
005290     EXIT.
005300
005310 BB140-Clean-State.
005320*    STATE MUST BE ONE OF THE 50 USPS CODES HELD IN WS-STATE-
005330*    CODE (WSRTCON.COB).  BAD CODES ARE BLANKED AND WARNED.
005340*    ORIGIN AND DEST EACH GET THEIR OWN SEARCH - WS-STATE-IX
005350*    AND WS-STATE-FOUND-SWITCH ARE RESET BEFORE EACH ONE SO
005360*    A MISS ON ORIGIN CANNOT LEAK INTO THE DEST TEST BELOW.
005370     SET      WS-State-Ix TO 1.
005380     MOVE     "N" TO WS-State-Found-Switch.
005390     SEARCH   WS-State-Code
005400              AT END NEXT SENTENCE
005410              WHEN WS-State-Code(WS-State-Ix) = RTM-Origin-State
005420                   MOVE "Y" TO WS-State-Found-Switch.
005430     IF       not WS-State-Found
005440              MOVE spaces TO RTM-Origin-State
005450              MOVE RTM-Route-Id      TO RTJ-Route-Id
005460              MOVE "ORIGIN-STATE"   TO RTJ-Err-Field
005470              MOVE "WARNING"        TO RTJ-Err-Severity
005480              MOVE RT024             TO RTJ-Err-Message
005490              WRITE Reject-Record FROM RTJ-Reject-Record
005500              ADD  1 TO WS-Warn-Cnt
005510     END-IF.
005520*    DEST SIDE, SAME SEARCH AGAINST THE SAME 50-ENTRY TABLE.
005530     SET      WS-State-Ix TO 1.
005540     MOVE     "N" TO WS-State-Found-Switch.
005550     SEARCH   WS-State-Code
005560              AT END NEXT SENTENCE
005570              WHEN WS-State-Code(WS-State-Ix) = RTM-Dest-State
005580                   MOVE "Y" TO WS-State-Found-Switch.
005590     IF       not WS-State-Found
005600              MOVE spaces TO RTM-Dest-State
005610              MOVE RTM-Route-Id      TO RTJ-Route-Id
005620              MOVE "DEST-STATE"     TO RTJ-Err-Field
005630              MOVE "WARNING"        TO RTJ-Err-Severity
005640              MOVE RT024             TO RTJ-Err-Message
005650              WRITE Reject-Record FROM RTJ-Reject-Record
005660              ADD  1 TO WS-Warn-Cnt
005670     END-IF.
005680*
005690 BB140-Exit.
005700     EXIT.
005710
005720 BB150-Clean-Dates.
005730*    BREAK THE DATE/TIME FIELDS INTO WORK AREAS VIA THE
005740*    REDEFINES IN WSRTCON SO DD020 CAN COMPUTE DURATION LATER -
005750*    NO EDITING DONE HERE, JUST THE BREAKOUT.
005760     MOVE     RTM-Route-Date TO WS-Route-Date.
005770     MOVE     RTM-Start-Time TO WS-Start-Time.
005780     MOVE     RTM-End-Time   TO WS-End-Time.
005790*
005800 BB150-Exit.
005810     EXIT.
005820
005830 BB160-Dup-Check.
005840*    U2 DEDUPE KEY = DATE + DRIVER + ORIGIN CITY/STATE + DEST
005850*    CITY/STATE.  TABLE IS SEARCHED SERIALLY - 800 ENTRIES IS
005860*    A SMALL ENOUGH TABLE THAT A BINARY SEARCH WAS NOT NEEDED.
005870*    THIS PARAGRAPH ONLY LOOKS - BB165 BELOW IS WHAT ADDS A KEY,
005880*    AND ONLY DOES SO FOR A ROUTE THIS RUN ACTUALLY ACCEPTS.
005890     MOVE     spaces TO WS-Current-Dup-Key.
005900     STRING   RTM-Route-Date    DELIMITED BY SIZE
005910              RTM-Driver-Name   DELIMITED BY SIZE
005920              RTM-Origin-City   DELIMITED BY SIZE
005930              RTM-Origin-State  DELIMITED BY SIZE
005940              RTM-Dest-City     DELIMITED BY SIZE
005950              RTM-Dest-State    DELIMITED BY SIZE
005960              INTO WS-Current-Dup-Key.
005970     MOVE     "N" TO WS-Dup-Switch.
005980     MOVE     "N" TO WS-Dup-Stop-Switch.
005990*    BB161 IS RUN OUT-OF-LINE AGAINST THE KEY TABLE - IT SETS
006000*    WS-DUP-STOP-SWITCH ON A MATCH SO THIS PERFORM'S OWN UNTIL
006010*    CLAUSE ENDS THE SCAN THERE, THE SAME STOP-SWITCH IDIOM
006020*    BB122 ABOVE USES TO CUT SHORT ITS OWN TABLE WALK.
006030     IF       WS-Dup-Key-Cnt > zero
006040              PERFORM BB161-Scan-Dup-Key THRU BB161-Exit
006050                      VARYING WS-Dup-Ix FROM 1 BY 1
006060                      UNTIL WS-Dup-Ix > WS-Dup-Key-Cnt
006070                            OR WS-Dup-Stop-Switch = "Y"
006080     END-IF.
006090*
006100 BB160-Exit.
006110     EXIT.
006120
006130*    ONE KEY-TABLE ENTRY PER CALL - STOPS THE CALLING PERFORM IN
006140*    BB160 ON A MATCH INSTEAD OF BRANCHING OUT OF THE LOOP, SINCE
006150*    A GO TO CANNOT SAFELY LEAVE AN ACTIVE PERFORM RANGE.
006160 BB161-Scan-Dup-Key.
006170     IF       WS-Dup-Key(WS-Dup-Ix) = WS-Current-Dup-Key
006180              MOVE "Y" TO WS-Dup-Switch
006190              MOVE "Y" TO WS-Dup-Stop-Switch
006200     END-IF.
006210*
006220 BB161-Exit.
006230     EXIT.
006240
006250*09/01/26 RGD - NEW - KEY INSERT SPLIT OUT OF BB160 SO IT ONLY
006260*               RUNS ON ACCEPT, SEE AA050.
006270*    THE 800-ENTRY CAP MATCHES WS-DUP-KEY-TABLE'S OCCURS CLAUSE
006280*    IN WSRTCON.COB - PAST THAT, A ROUTE STILL POSTS BUT CAN NO
006290*    LONGER BE CAUGHT AS A DUPLICATE AGAINST THIS RUN.  08/12/25
006300*    ALREADY ENLARGED THE TABLE ONCE FOR THIS REASON.
006310 BB165-Dup-Add.
006320     IF       WS-Dup-Key-Cnt < 800
006330              ADD  1 TO WS-Dup-Key-Cnt
006340              MOVE WS-Current-Dup-Key TO
006350                      WS-Dup-Key(WS-Dup-Key-Cnt)
006360     END-IF.
006370*
006380 BB165-Exit.
006390     EXIT.
006400
006410*-----------------------------------------------------------------
006420*U3 - VALIDATION
006430*-----------------------------------------------------------------
006440
006450 CC010-Validate-Route.
006460*    EACH CC0NN SUB-RULE SETS WS-ROUTE-INVALID ON AN ERROR-LEVEL
006470*    FAILURE AND WRITES ONE REJECT-FILE RECORD.  A ROUTE CAN
006480*    FAIL SEVERAL RULES - ALL ARE CHECKED AND ALL ARE LOGGED.
006490     SET      WS-Route-Valid TO TRUE.
006500     PERFORM  CC011-Check-Route-Id.
006510     PERFORM  CC012-Check-Route-Date.
006520     PERFORM  CC013-Check-Total-Miles.
006530     PERFORM  CC015-Check-Revenue.
006540     PERFORM  CC016-Check-Driver-Name.
006550     PERFORM  CC017-Check-Status.
006560*
006570 CC010-Exit.
006580     EXIT.
006590
006600 CC011-Check-Route-Id.
006610*    ROUTE-ID IS THE REJECT-FILE KEY ITSELF - IF IT IS BLANK
006620*    THERE IS NOTHING TO TIE A LATER CORRECTION BACK TO, SO
006630*    THIS IS THE ONE RULE THAT CANNOT BE DOWNGRADED TO A WARNING.
006640     IF       RTM-Route-Id = spaces
006650              MOVE "ROUTE-ID" TO CC090-Field
006660              MOVE RT010      TO CC090-Msg
006670              PERFORM CC090-Log-Error
006680              SET  WS-Route-Invalid TO TRUE
006690     END-IF.
006700*
006710 CC011-Exit.
006720     EXIT.
006730
006740 CC012-Check-Route-Date.
006750*    MUST BE PRESENT AND ALL THREE BROKEN-OUT PIECES NUMERIC -
006760*    DD020 BELOW TRUSTS THIS FIELD BLINDLY FOR DURATION, SO A
006770*    BAD DATE HAS TO BE CAUGHT HERE, NOT DOWNSTREAM.
006780     IF       RTM-Route-Date = spaces
006790              OR WS-Rdate-Yyyy not numeric
006800              OR WS-Rdate-Mm not numeric
006810              OR WS-Rdate-Dd not numeric
006820              MOVE "ROUTE-DATE" TO CC090-Field
006830              MOVE RT011        TO CC090-Msg
006840              PERFORM CC090-Log-Error
006850              SET  WS-Route-Invalid TO TRUE
006860     END-IF.
006870*
006880 CC012-Exit.
006890     EXIT.
006900
006910 CC013-Check-Total-Miles.
006920*    09/01/26 - NON-NUMERIC, ZERO-OR-LESS AND OVER-5000 ARE ALL
006930*    WARNING LEVEL PER THE RULE TABLE - NONE OF THE THREE STOPS
006940*    THE ROUTE FROM POSTING, THEY JUST GET LOGGED SO OPS CAN
006950*    SPOT-CHECK AN ODD MILEAGE FIGURE AFTER THE FACT.
006960     IF       RTM-Total-Miles not numeric
006970              MOVE "TOTAL-MILES" TO CC090-Field
006980              MOVE RT012         TO CC090-Msg
006990              PERFORM CC091-Log-Warning
007000              GO TO CC013-Exit
007010     END-IF.
007020     IF       RTM-Total-Miles not > zero
007030              MOVE "TOTAL-MILES" TO CC090-Field
007040              MOVE RT013         TO CC090-Msg
007050              PERFORM CC091-Log-Warning
007060     END-IF.
007070*    A ROUTE OVER 5000 MILES IS UNLIKELY FOR A TRUCKING OPERATION
007080*    BUT NOT IMPOSSIBLE - FLAG IT, DO NOT REJECT IT.
007090     IF       RTM-Total-Miles > 5000
007100              MOVE "TOTAL-MILES" TO CC090-Field
007110              MOVE RT014         TO CC090-Msg
007120              PERFORM CC091-Log-Warning
007130     END-IF.
007140*
007150 CC013-Exit.
007160     EXIT.
007170
007180 CC015-Check-Revenue.
007190*    SAME WARNING-ONLY TREATMENT AS CC013 ABOVE - A ZERO OR
007200*    NON-NUMERIC REVENUE STILL LETS THE ROUTE POST, BUT DD040'S
007210*    PROFIT FIGURE WILL BE MEANINGLESS UNTIL THE FEED IS FIXED.
007220     IF       RTM-Revenue not numeric
007230              MOVE "REVENUE" TO CC090-Field
007240              MOVE RT015     TO CC090-Msg
007250              PERFORM CC091-Log-Warning
007260              GO TO CC015-Exit
007270     END-IF.
007280     IF       RTM-Revenue not > zero
007290              MOVE "REVENUE" TO CC090-Field
007300              MOVE RT016     TO CC090-Msg
007310              PERFORM CC091-Log-Warning
007320     END-IF.
007330*
007340 CC015-Exit.
007350     EXIT.
007360
007370 CC016-Check-Driver-Name.
007380*    DRIVER-NAME IS OPTIONAL - BLANK ACCEPTED AS-IS.  IF
007390*    PRESENT, MUST BE 2-100 CHARACTERS, WARNING ONLY.
007400*    A BLANK NAME MEANS THE DISPATCH BOARD NEVER ASSIGNED A
007410*    DRIVER AT FEED TIME - THAT IS NORMAL FOR AN UNASSIGNED
007420*    ROUTE AND IS NOT, BY ITSELF, ANYTHING TO WARN ON.
007430     IF       RTM-Driver-Name = spaces
007440              GO TO CC016-Exit
007450     END-IF.
007460*    TALLYING COUNTS ONLY UP TO THE FIRST EMBEDDED SPACE SO A
007470*    ONE-WORD NAME ("SMITH") AND A TWO-WORD NAME ("JOHN SMITH")
007480*    ARE NOT TREATED DIFFERENTLY BY THIS LENGTH CHECK - THE
007490*    RULE CARES ABOUT A PLAUSIBLE NAME LENGTH, NOT WORD COUNT.
007500     MOVE     zero  TO WS-Name-Len.
007510     INSPECT  RTM-Driver-Name TALLYING WS-Name-Len
007520              FOR CHARACTERS BEFORE INITIAL SPACE.
007530     IF       WS-Name-Len < 2  OR  WS-Name-Len > 100
007540              MOVE "DRIVER-NAME" TO CC090-Field
007550              MOVE RT017         TO CC090-Msg
007560              PERFORM CC091-Log-Warning
007570     END-IF.
007580*
007590 CC016-Exit.
007600     EXIT.
007610
007620 CC017-Check-Status.
007630*    09/01/26 - FIVE-VALUE LIST CORRECTED PER THE CHANGE LOG -
007640*    IN_PROGRESS REPLACES THE OLD "IN TRANSIT" LITERAL AND
007650*    DELAYED WAS ADDED.  WARNING ONLY - THE ROUTE STILL POSTS
007660*    WITH WHATEVER STATUS THE FEED SENT.
007670     IF       RTM-Status not = "COMPLETED"   AND
007680              RTM-Status not = "IN_PROGRESS" AND
007690              RTM-Status not = "CANCELLED"   AND
007700              RTM-Status not = "DELAYED"     AND
007710              RTM-Status not = "SCHEDULED"
007720              MOVE "STATUS" TO CC090-Field
007730              MOVE RT020    TO CC090-Msg
007740              PERFORM CC091-Log-Warning
007750     END-IF.
007760*
007770 CC017-Exit.
007780     EXIT.
007790
007800*    SHARED ERROR-LEVEL REJECT WRITER - CC090-FIELD/CC090-MSG
007810*    ARE SET BY THE CALLING CC0NN RULE BEFORE THIS RUNS.
007820 CC090-Log-Error.
007830     MOVE     RTM-Route-Id TO RTJ-Route-Id.
007840     MOVE     CC090-Field  TO RTJ-Err-Field.
007850     MOVE     "ERROR"     TO RTJ-Err-Severity.
007860     MOVE     CC090-Msg    TO RTJ-Err-Message.
007870     WRITE    Reject-Record FROM RTJ-Reject-Record.
007880     ADD      1 TO WS-Err-Cnt.
007890*
007900 CC090-Exit.
007910     EXIT.
007920
007930*    SHARED WARNING-LEVEL REJECT WRITER - SAME SHAPE AS CC090
007940*    ABOVE BUT DOES NOT SET WS-ROUTE-INVALID, SO THE ROUTE
007950*    CONTINUES ON TO DEDUPE AND THE DD0NN CALCULATIONS.
007960 CC091-Log-Warning.
007970     MOVE     RTM-Route-Id TO RTJ-Route-Id.
007980     MOVE     CC090-Field  TO RTJ-Err-Field.
007990     MOVE     "WARNING"   TO RTJ-Err-Severity.
008000     MOVE     CC090-Msg    TO RTJ-Err-Message.
008010     WRITE    Reject-Record FROM RTJ-Reject-Record.
008020     ADD      1 TO WS-Warn-Cnt.
008030*
008040 CC091-Exit.
008050     EXIT.
008060
008070*-----------------------------------------------------------------
008080*U4 - CALCULATIONS
008090*-----------------------------------------------------------------
008100
008110 DD010-Calc-Distance.
008120*    GREAT CIRCLE (HAVERSINE) DISTANCE BETWEEN ORIGIN AND DEST
008130*    LAT/LON, RESULT IN MILES USING RT-EARTH-RADIUS (3956).
008140*      A = SIN2(DLAT/2) + COS(LAT1)*COS(LAT2)*SIN2(DLON/2)
008150*      C = 2 * ARCSIN(SQRT(A))
008160*      D = R * C
008170*    STEP 1 - BOTH LAT/LON PAIRS AND THE DELTA BETWEEN THEM,
008180*    ALL CONVERTED DEGREES TO RADIANS VIA WS-RADIAN-FACTOR.
008190     COMPUTE  WS-Lat1-Rad = RTM-Orig-Lat * WS-Radian-Factor.
008200     COMPUTE  WS-Lat2-Rad = RTM-Dest-Lat * WS-Radian-Factor.
008210     COMPUTE  WS-Dlat-Rad = (RTM-Dest-Lat - RTM-Orig-Lat)
008220              * WS-Radian-Factor / 2.
008230     COMPUTE  WS-Dlon-Rad = (RTM-Dest-Lon - RTM-Orig-Lon)
008240              * WS-Radian-Factor / 2.
008250*    STEP 2 - SIN(HALF-DELTA) AND COS(LAT) FOR BOTH ENDS, EACH
008260*    VIA WS-SINE-X/WS-SINE-SUM SINCE DD011/DD012 ONLY TAKE ONE
008270*    ARGUMENT AT A TIME THROUGH THOSE TWO FIELDS.
008280     MOVE     WS-Dlat-Rad TO WS-Sine-X.
008290     PERFORM  DD011-Calc-Sine.
008300     MOVE     WS-Sine-Sum TO WS-Sin-Half-Dlat.
008310     MOVE     WS-Dlon-Rad TO WS-Sine-X.
008320     PERFORM  DD011-Calc-Sine.
008330     MOVE     WS-Sine-Sum TO WS-Sin-Half-Dlon.
008340     MOVE     WS-Lat1-Rad TO WS-Sine-X.
008350     PERFORM  DD012-Calc-Cosine.
008360     MOVE     WS-Sine-Sum TO WS-Cos-Lat1.
008370     MOVE     WS-Lat2-Rad TO WS-Sine-X.
008380     PERFORM  DD012-Calc-Cosine.
008390     MOVE     WS-Sine-Sum TO WS-Cos-Lat2.
008400*    STEP 3 - THE HAVERSINE "A" TERM, CLAMPED TO 0-1 SINCE
008410*    ROUNDING IN THE SERIES ABOVE CAN PUSH IT A HAIR OUTSIDE
008420*    THAT RANGE AND ARCSINE ONLY ACCEPTS 0-1.
008430     COMPUTE  WS-Hav-A = (WS-Sin-Half-Dlat * WS-Sin-Half-Dlat)
008440              + (WS-Cos-Lat1 * WS-Cos-Lat2
008450              * WS-Sin-Half-Dlon * WS-Sin-Half-Dlon).
008460     IF       WS-Hav-A < zero
008470              MOVE zero TO WS-Hav-A
008480     END-IF.
008490     IF       WS-Hav-A > 1
008500              MOVE 1 TO WS-Hav-A
008510     END-IF.
008520*    STEP 4 - C = 2 * ARCSIN(SQRT(A)), THEN D = R * C.
008530     MOVE     WS-Hav-A TO WS-Sqrt-X.
008540     PERFORM  DD013-Calc-Sqrt.
008550     MOVE     WS-Sqrt-Guess TO WS-Hav-Sqrt-A WS-Asin-Target.
008560     PERFORM  DD014-Calc-Arcsine.
008570     COMPUTE  WS-Hav-Angle = WS-Asin-Mid * 2.
008580     COMPUTE  RTM-Calc-Distance rounded =
008590              WS-Hav-Angle * RT-Earth-Radius.
008600*
008610 DD010-Exit.
008620     EXIT.
008630
008640 DD011-Calc-Sine.
008650*    TAYLOR SERIES, 4 TERMS AFTER X - GOOD TO WORKING-STORAGE
008660*    PRECISION FOR ANY ARGUMENT THIS PROGRAM EVER HANDS IT.
008670*      SIN(X) = X - X3/3! + X5/5! - X7/7! + X9/9!
008680     MOVE     WS-Sine-X  TO WS-Sine-Sum.
008690     MOVE     WS-Sine-X  TO WS-Sine-Power.
008700     MOVE     1          TO WS-Sine-Sign.
008710     MOVE     1          TO WS-Sine-Fact.
008720*    DD015 ADDS ONE MORE TERM OF THE SERIES PER CALL - RUN
008730*    OUT-OF-LINE AGAINST WS-SINE-IX THE SAME AS THE SCAN LOOPS
008740*    UP IN BB110/BB120 ABOVE.
008750     PERFORM  DD015-Calc-Sine-Term THRU DD015-Exit
008760              VARYING WS-Sine-Ix FROM 2 BY 1
008770              UNTIL WS-Sine-Ix > 9.
008780*
008790 DD011-Exit.
008800     EXIT.
008810
008820*    ONE TERM OF THE SINE SERIES PER CALL - ONLY THE ODD-
008830*    NUMBERED TERMS (3/5/7/9) ACTUALLY CONTRIBUTE, THE EVEN
008840*    PASSES JUST BUILD UP THE POWER AND FACTORIAL FOR THE NEXT
008850*    ODD TERM.
008860 DD015-Calc-Sine-Term.
008870     COMPUTE  WS-Sine-Power = WS-Sine-Power * WS-Sine-X.
008880     MULTIPLY WS-Sine-Ix BY WS-Sine-Fact.
008890     IF       WS-Sine-Ix = 3 OR WS-Sine-Ix = 5 OR
008900              WS-Sine-Ix = 7 OR WS-Sine-Ix = 9
008910              COMPUTE WS-Sine-Term = WS-Sine-Power / WS-Sine-Fact
008920              IF   WS-Sine-Sign = 1
008930                   SUBTRACT WS-Sine-Term FROM WS-Sine-Sum
008940                   MOVE -1 TO WS-Sine-Sign
008950              ELSE
008960                   ADD  WS-Sine-Term TO WS-Sine-Sum
008970                   MOVE 1 TO WS-Sine-Sign
008980              END-IF
008990     END-IF.
009000*
009010 DD015-Exit.
009020     EXIT.
009030
009040 DD012-Calc-Cosine.
009050*    COS(X) = SIN(X + PI/2), REUSES THE SINE SERIES ABOVE.
009060     COMPUTE  WS-Sine-X = WS-Sine-X + 1.57079633.
009070     PERFORM  DD011-Calc-Sine.
009080*
009090 DD012-Exit.
009100     EXIT.
009110
009120 DD013-Calc-Sqrt.
009130*    NEWTON-RAPHSON, 8 ITERATIONS FIXED - NO CONVERGENCE TEST
009140*    NEEDED AT THIS PRECISION, SAME AS THE OLD PY-CALC-SQRT
009150*    ROUTINE THIS WAS COPIED FROM BEFORE INTRINSICS ARRIVED.
009160     IF       WS-Sqrt-X not > zero
009170              MOVE zero TO WS-Sqrt-Guess
009180              GO TO DD013-Exit
009190     END-IF.
009200     MOVE     WS-Sqrt-X TO WS-Sqrt-Guess.
009210*    DD016 IS ONE NEWTON-RAPHSON REFINEMENT STEP, RUN OUT-OF-
009220*    LINE 8 TIMES - SAME FIXED-COUNT IDIOM AS THE ORIGINAL
009230*    PY-CALC-SQRT ROUTINE THIS WAS COPIED FROM.
009240     PERFORM  DD016-Calc-Sqrt-Step THRU DD016-Exit 8 TIMES.
009250*
009260 DD013-Exit.
009270     EXIT.
009280
009290*    ONE NEWTON-RAPHSON AVERAGING STEP TOWARD SQRT(WS-SQRT-X).
009300 DD016-Calc-Sqrt-Step.
009310     COMPUTE  WS-Sqrt-Guess rounded =
009320              (WS-Sqrt-Guess + (WS-Sqrt-X / WS-Sqrt-Guess)) / 2.
009330*
009340 DD016-Exit.
009350     EXIT.
009360
009370 DD014-Calc-Arcsine.
009380*    BISECTION - FIND THE ANGLE IN 0 TO PI/2 WHOSE SINE IS
009390*    WS-ASIN-TARGET, USING DD011 AS THE SINE ROUTINE.  20
009400*    HALVINGS IS AMPLY CLOSE FOR A DISTANCE CALCULATION.
009410     MOVE     zero       TO WS-Asin-Lo.
009420     MOVE     1.57079633 TO WS-Asin-Hi.
009430*    DD017 IS ONE BISECTION STEP, RUN OUT-OF-LINE 20 TIMES.
009440     PERFORM  DD017-Calc-Arcsine-Step THRU DD017-Exit 20 TIMES.
009450*
009460 DD014-Exit.
009470     EXIT.
009480
009490*    ONE BISECTION HALVING - NARROWS WS-ASIN-LO/WS-ASIN-HI
009500*    TOWARD THE ANGLE WHOSE SINE MATCHES WS-ASIN-TARGET.
009510 DD017-Calc-Arcsine-Step.
009520     COMPUTE  WS-Asin-Mid = (WS-Asin-Lo + WS-Asin-Hi) / 2.
009530     MOVE     WS-Asin-Mid TO WS-Sine-X.
009540     PERFORM  DD011-Calc-Sine.
009550     IF       WS-Sine-Sum < WS-Asin-Target
009560              MOVE WS-Asin-Mid TO WS-Asin-Lo
009570     ELSE
009580              MOVE WS-Asin-Mid TO WS-Asin-Hi
009590     END-IF.
009600*
009610 DD017-Exit.
009620     EXIT.
009630
009640 DD020-Calc-Duration.
009650*    TRIP DURATION FROM START/END TIMESTAMP, HOURS TO 2 DECIMALS,
009660*    AVERAGE SPEED FROM TOTAL MILES OVER THAT DURATION.
009670     MOVE     RTM-Start-Time TO WS-Start-Time.
009680     MOVE     RTM-End-Time   TO WS-End-Time.
009690*    DAY/HOUR/MINUTE PIECES COME OUT OF THE WSRTCON REDEFINES
009700*    BB150 BROKE OUT EARLIER - NO CENTURY-ROLLOVER MATH NEEDED
009710*    SINCE A ROUTE NEVER SPANS MORE THAN A FEW DAYS.
009720     COMPUTE  RTM-Total-Hours rounded =
009730              ((WS-Etime-Dd - WS-Stime-Dd) * 24)
009740              + (WS-Etime-Hh - WS-Stime-Hh)
009750              + ((WS-Etime-Mi - WS-Stime-Mi) / 60).
009760*    A ZERO OR NEGATIVE DURATION MEANS THE FEED'S TIMESTAMPS
009770*    WERE BAD OR MISSING - FALL BACK TO THE SCHEDULED HOURS
009780*    FIGURE RATHER THAN LEAVE THE ROUTE WITH NO DURATION AT ALL.
009790     IF       RTM-Total-Hours not > zero
009800              MOVE RTM-Sched-Hours TO RTM-Total-Hours
009810     END-IF.
009820     IF       RTM-Total-Hours > zero
009830              COMPUTE RTM-Avg-Speed rounded =
009840                      RTM-Total-Miles / RTM-Total-Hours
009850     ELSE
009860              MOVE zero TO RTM-Avg-Speed
009870     END-IF.
009880*
009890 DD020-Exit.
009900     EXIT.
009910
009920 DD030-Calc-Costs.
009930*    FUEL/TOLL/MAINTENANCE/INSURANCE/DRIVER PAY - U4 RATE TABLE
009940*    IN WSRTCON.COB SUPPLIES EVERY RATE AND DEFAULT BELOW.  A
009950*    MISSING MPG OR DRIVER RATE ON THE FEED FALLS BACK TO THE
009960*    SHOP DEFAULT RATHER THAN DIVIDING BY OR MULTIPLYING BY ZERO.
009970     IF       RTM-Vehicle-Mpg not > zero
009980              MOVE RT-Dflt-Mpg TO RTM-Vehicle-Mpg
009990     END-IF.
010000     COMPUTE  RTM-Fuel-Cost rounded =
010010              (RTM-Total-Miles / RTM-Vehicle-Mpg) * RT-Fuel-Price.
010020     COMPUTE  RTM-Toll-Cost rounded =
010030              RTM-Total-Miles * RT-Toll-Rate.
010040     COMPUTE  RTM-Maint-Cost rounded =
010050              RTM-Total-Miles * RT-Maint-Rate.
010060     COMPUTE  RTM-Insur-Cost rounded =
010070              RTM-Total-Miles * RT-Insur-Rate.
010080     IF       RTM-Driver-Rate not > zero
010090              MOVE RT-Dflt-Rate TO RTM-Driver-Rate
010100     END-IF.
010110*    DRIVER PAY IS HOURS-BASED, NOT MILEAGE-BASED - A SLOW
010120*    ROUTE COSTS MORE IN PAY EVEN AT THE SAME MILEAGE.
010130     COMPUTE  RTM-Driver-Pay rounded =
010140              RTM-Total-Hours * RTM-Driver-Rate.
010150*
010160 DD030-Exit.
010170     EXIT.
010180
010190 DD040-Calc-Profit.
010200*    TOTAL COSTS, PROFIT, MARGIN, REVENUE/COST PER MILE,
010210*    DEADHEAD PERCENT AND FUEL EFFICIENCY - ALL U4 PER-ROUTE
010220*    FINANCIAL AND OPERATIONAL METRICS EXCEPT EFFICIENCY SCORE.
010230     COMPUTE  RTM-Total-Costs rounded =
010240              RTM-Fuel-Cost + RTM-Toll-Cost + RTM-Maint-Cost
010250              + RTM-Insur-Cost + RTM-Driver-Pay + RTM-Other-Costs.
010260     COMPUTE  RTM-Profit rounded = RTM-Revenue - RTM-Total-Costs.
010270*    MARGIN IS A PERCENT OF REVENUE, NOT OF COST - GUARD ON
010280*    REVENUE BEING GREATER THAN ZERO RATHER THAN ON PROFIT,
010290*    SINCE A ZERO OR NEGATIVE PROFIT IS STILL A VALID MARGIN.
010300     IF       RTM-Revenue > zero
010310              COMPUTE RTM-Profit-Margin rounded =
010320                      (RTM-Profit / RTM-Revenue) * 100
010330     ELSE
010340              MOVE zero TO RTM-Profit-Margin
010350     END-IF.
010360*    REV/MILE AND COST/MILE SHARE THE SAME MILES GUARD SINCE
010370*    BOTH DIVIDE BY RTM-TOTAL-MILES.  DEADHEAD PERCENT IS THE
010380*    SHARE OF THOSE MILES RUN EMPTY - U4 WANTS IT HELD NEXT TO
010390*    THE OTHER PER-MILE FIGURES EVEN THOUGH IT IS NOT A COST.
010400     IF       RTM-Total-Miles > zero
010410              COMPUTE RTM-Rev-Per-Mile rounded =
010420                      RTM-Revenue / RTM-Total-Miles
010430              COMPUTE RTM-Cost-Per-Mile rounded =
010440                      RTM-Total-Costs / RTM-Total-Miles
010450              COMPUTE RTM-Deadhead-Pct rounded =
010460                      (RTM-Empty-Miles / RTM-Total-Miles) * 100
010470     ELSE
010480              MOVE zero TO RTM-Rev-Per-Mile RTM-Cost-Per-Mile
010490              MOVE zero TO RTM-Deadhead-Pct
010500     END-IF.
010510*    FUEL-CONSUMED COMES OFF THE RAW FEED, NOT FROM RT-DFLT-MPG -
010520*    A ROUTE THAT NEVER REPORTED FUEL USED GETS A ZERO SCORE
010530*    HERE RATHER THAN A FIGURE DERIVED FROM THE SHOP DEFAULT.
010540     IF       RTM-Fuel-Consumed > zero
010550              COMPUTE RTM-Fuel-Eff rounded =
010560                      RTM-Total-Miles / RTM-Fuel-Consumed
010570     ELSE
010580              MOVE zero TO RTM-Fuel-Eff
010590     END-IF.
010600*
010610 DD040-Exit.
010620     EXIT.
010630
010640 DD050-Calc-Efficiency.
010650*    EFFICIENCY SCORE - 60% DISTANCE SCORE (GREAT-CIRCLE MILES
010660*    OVER ACTUAL MILES DRIVEN), 40% TIME SCORE (SCHEDULED HOURS
010670*    OVER ACTUAL HOURS) - REQUEST 6145 REPLACED THE OLD MARGIN/
010680*    SPEED/DEADHEAD BLEND WITH THIS.  ZERO WHEN ANY OF THE FOUR
010690*    INPUTS IS NOT GREATER THAN ZERO.  EACH HALF IS CAPPED AT
010700*    100 BEFORE THE BLEND, SAME AS THE OVERALL SCORE BELOW.
010710     MOVE     zero TO WS-Eff-Dist-Score WS-Eff-Time-Score
010720                       RTM-Eff-Score.
010730*    THE GO TO BELOW LANDS AT DD050-EXIT, NOT INTO OR ACROSS
010740*    AN ACTIVE PERFORM RANGE - PLAIN FALL-THROUGH-AVOIDANCE,
010750*    SAME AS THE GUARD CLAUSES IN THE CC0NN VALIDATORS.
010760     IF       RTM-Total-Miles  not > zero  OR
010770              RTM-Total-Hours  not > zero  OR
010780              RTM-Calc-Distance not > zero OR
010790              RTM-Sched-Hours  not > zero
010800              GO TO DD050-Exit
010810     END-IF.
010820*    DISTANCE SCORE - GREAT-CIRCLE MILES OVER ACTUAL MILES
010830*    DRIVEN.  A ROUTE DRIVEN SHORTER THAN THE GREAT-CIRCLE
010840*    FIGURE IS IMPOSSIBLE ON ROAD BUT THE CAP BELOW STOPS A
010850*    BAD FEED VALUE FROM PUSHING THE BLENDED SCORE OVER 100.
010860     COMPUTE  WS-Eff-Dist-Score rounded =
010870              (RTM-Calc-Distance / RTM-Total-Miles) * 100.
010880     IF       WS-Eff-Dist-Score > 100
010890              MOVE 100 TO WS-Eff-Dist-Score
010900     END-IF.
010910*    TIME SCORE - SCHEDULED HOURS OVER ACTUAL HOURS, CAPPED
010920*    THE SAME WAY - A ROUTE THAT RAN FASTER THAN SCHEDULE
010930*    SHOULD NOT DRAG THE OVERALL SCORE ABOVE 100 EITHER.
010940     COMPUTE  WS-Eff-Time-Score rounded =
010950              (RTM-Sched-Hours / RTM-Total-Hours) * 100.
010960     IF       WS-Eff-Time-Score > 100
010970              MOVE 100 TO WS-Eff-Time-Score
010980     END-IF.
010990*    60/40 BLEND PER REQUEST 6145 - DISTANCE WEIGHED HEAVIER
011000*    THAN TIME SINCE U4 CARES MORE ABOUT WASTED MILES THAN
011010*    WASTED MINUTES.  FLOORED AT ZERO, NEVER NEGATIVE.
011020     COMPUTE  RTM-Eff-Score rounded =
011030              (WS-Eff-Dist-Score * 0.6) + (WS-Eff-Time-Score * 0.4).
011040     IF       RTM-Eff-Score < zero
011050              MOVE zero TO RTM-Eff-Score
011060     END-IF.
011070*
011080 DD050-Exit.
011090     EXIT.
011100
011110*-----------------------------------------------------------------
011120*RUN STATISTICS
011130*-----------------------------------------------------------------
011140
011150 ZZ090-Display-Stats.
011160*    OPERATOR-FACING RUN SUMMARY TO SYSOUT - NOT PART OF ANY
011170*    FILE OR REPORT, JUST WHAT THE NIGHT OPERATOR SCANS FOR
011180*    BEFORE SIGNING THE RUN OFF.  COUNTS ARE THE SAME ONES
011190*    ACCUMULATED THROUGHOUT AA050/BB160/CC091 - NOTHING IS
011200*    RECOMPUTED HERE.
011210     DISPLAY  "RT010 ROUTE POSTING RUN COMPLETE".
011220     DISPLAY  "ROUTES READ        - " WS-Read-Cnt.
011230     DISPLAY  "ROUTES ACCEPTED    - " WS-Accept-Cnt.
011240     DISPLAY  "ROUTES REJECTED    - " WS-Reject-Cnt.
011250     DISPLAY  "DUPLICATES DROPPED - " WS-Dup-Cnt.
011260     DISPLAY  "FIELD WARNINGS     - " WS-Warn-Cnt.
011270     DISPLAY  "FIELD ERRORS       - " WS-Err-Cnt.
011280*    ERRORS, NOT WARNINGS, DECIDE PASS/FAIL HERE - A WARNING
011290*    ROUTE STILL POSTS TO THE MASTER, SO A RUN FULL OF WARNINGS
011300*    BUT ZERO ERRORS IS STILL A CLEAN NIGHT AS FAR AS OPERATIONS
011310*    IS CONCERNED.
011320     IF       WS-Err-Cnt = zero
011330              DISPLAY "VALIDATION PASSED"
011340     ELSE
011350              DISPLAY "VALIDATION COMPLETED WITH ERRORS"
011360     END-IF.
011370*
011380 ZZ090-Exit.
011390     EXIT.
011400
